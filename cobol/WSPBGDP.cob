000100*****************************************************             WSPBGDP 
000110*                                                   *             WSPBGDP 
000120*   RECORD DEFINITION FOR THE MADDISON GDP FILE     *             WSPBGDP 
000130*     (IN-GDP) AND ITS WORKING TABLES                *            WSPBGDP 
000140*                                                     *           WSPBGDP 
000150*****************************************************             WSPBGDP 
000160*  DISK RECORD IS COMMA-DELIMITED TEXT; GDPPC AND POP             WSPBGDP 
000170*  MAY ARRIVE BLANK OR WITH THOUSANDS SEPARATORS - SEE            WSPBGDP 
000180*  PB010 PARA 3050 WHICH EDITS THEM BEFORE THIS LAYOUT            WSPBGDP 
000190*  IS POPULATED.  BLANK/INVALID ROWS ARE NOT TABLED.              WSPBGDP 
000200*                                                                 WSPBGDP 
000210* 04/02/26 DRF - CREATED.                                         WSPBGDP 
000220* 12/02/26 DRF - GDP-POP WIDENED TO 9(9)V99, MADDISON             WSPBGDP 
000230*                REPORTS POPULATION IN THOUSANDS AND A            WSPBGDP 
000240*                FEW MODERN ROWS OVERFLOWED 9(7)V99.              WSPBGDP 
000250* 20/02/26 KLM - ADDED THE PER-COUNTRY OBSERVATION                WSPBGDP 
000260*                SLICE (GDX-TABLE) USED BY PARA 5100.             WSPBGDP 
000270*                                                                 WSPBGDP 
000280 01  PB-Gdp-Record.                                               WSPBGDP 
000290     03  Gdp-Country-Code        pic x(10).                       WSPBGDP 
000300     03  Gdp-Country-Name        pic x(40).                       WSPBGDP 
000310     03  Gdp-Year                pic 9(4).                        WSPBGDP 
000320     03  Gdp-Gdppc               pic 9(7)v99.                     WSPBGDP 
000330     03  Gdp-Pop                 pic 9(9)v99.                     WSPBGDP 
000340     03  filler                  pic x(6).                        WSPBGDP 
000350*                                                                 WSPBGDP 
000360*  FULL WORKING TABLE OF VALID OBSERVATIONS, BUILT ONCE           WSPBGDP 
000370*  BY PB010 PARA 3000.  NOT HELD IN COUNTRY/YEAR ORDER -          WSPBGDP 
000380*  PARA 5100 EXTRACTS ONE COUNTRY'S ROWS AT A TIME.               WSPBGDP 
000390*                                                                 WSPBGDP 
000400 01  Gdp-Table-Max                pic 9(5) comp value 20000.      WSPBGDP 
000410 01  Gdp-Table.                                                   WSPBGDP 
000420     03  Gdp-Table-Entry          occurs 20000 times              WSPBGDP 
000430                                   indexed by Gdp-Idx.            WSPBGDP 
000440         05  GdpT-Country-Code    pic x(10).                      WSPBGDP 
000450         05  GdpT-Year            pic 9(4)     comp.              WSPBGDP 
000460         05  GdpT-Gdppc           pic 9(7)v99  comp-3.            WSPBGDP 
000470         05  GdpT-Pop             pic 9(9)v99  comp-3.            WSPBGDP 
000480         05  filler               pic x(4).                       WSPBGDP 
000490 01  Gdp-Table-Count              pic 9(5) comp value zero.       WSPBGDP 
000500*                                                                 WSPBGDP 
000510*  PER-COUNTRY OBSERVATION SLICE, REFILLED FOR EACH               WSPBGDP 
000520*  COUNTRY BY PARA 5100 AND SORTED ASCENDING BY YEAR              WSPBGDP 
000530*  (PARA 5150) BEFORE THE DECADE LOOP USES IT.                    WSPBGDP 
000540*                                                                 WSPBGDP 
000550 01  Gdx-Table-Max                pic 9(3) comp value 300.        WSPBGDP 
000560 01  Gdx-Table.                                                   WSPBGDP 
000570     03  Gdx-Table-Entry          occurs 300 times                WSPBGDP 
000580                                   indexed by Gdx-Idx.            WSPBGDP 
000590         05  GdxT-Year            pic 9(4)     comp.              WSPBGDP 
000600         05  GdxT-Gdppc           pic 9(7)v99  comp-3.            WSPBGDP 
000610         05  GdxT-Pop             pic 9(9)v99  comp-3.            WSPBGDP 
000620         05  filler               pic x(4).                       WSPBGDP 
000630 01  Gdx-Table-Count              pic 9(3) comp value zero.       WSPBGDP 
000640*                                                                 WSPBGDP 
000650*  SWAP AREA FOR THE PARA 5150 INSERTION SORT OF                  WSPBGDP 
000660*  GDX-TABLE - REDEFINED SO ONE MOVE SWAPS ALL THREE              WSPBGDP 
000670*  FIELDS OF AN OBSERVATION TOGETHER.                             WSPBGDP 
000680*                                                                 WSPBGDP 
000690 01  Gdx-Swap-Entry.                                              WSPBGDP 
000700     03  GdxS-Year                pic 9(4)     comp.              WSPBGDP 
000710     03  GdxS-Gdppc               pic 9(7)v99  comp-3.            WSPBGDP 
000720     03  GdxS-Pop                 pic 9(9)v99  comp-3.            WSPBGDP 
000730 01  Gdx-Swap-Redef redefines Gdx-Swap-Entry                      WSPBGDP 
000740                               pic x(12).                         WSPBGDP 
000750*                                                                 WSPBGDP 
000760*  DERIVED-VALUE RESULT AREA - SET BY PARA 5300 FOR THE           WSPBGDP 
000770*  DECADE CURRENTLY BEING PROCESSED, ONE COUNTRY AT A             WSPBGDP 
000780*  TIME; GDX-DERIVED-OK GATES THE CALLER'S EMIT LOGIC.            WSPBGDP 
000790*                                                                 WSPBGDP 
000800 01  Gdx-Derived-Value.                                           WSPBGDP 
000810     03  Gdx-Derived-Gdppc        pic 9(9)v9999    comp-3.        WSPBGDP 
000820     03  Gdx-Derived-Pop          pic 9(11)v9999   comp-3.        WSPBGDP 
000830     03  Gdx-Derived-Ok           pic x.                          WSPBGDP 
000840         88  Gdx-Derived-Is-Ok         value "Y".                 WSPBGDP 
000850         88  Gdx-Derived-Not-Ok        value "N".                 WSPBGDP 
000860     03  filler                   pic x(4).                       WSPBGDP 
