000100*****************************************************             WSPBPER 
000110*                                                   *             WSPBPER 
000120*   RECORD DEFINITION FOR COUNTRY BLOC-PERIOD FILE   *            WSPBPER 
000130*        (IN-BLOC-PERIOD) AND ITS WORKING TABLE      *            WSPBPER 
000140*                                                     *           WSPBPER 
000150*****************************************************             WSPBPER 
000160*  FILE SIZE 57 BYTES, COMMA-DELIMITED ON DISK, FIXED  *          WSPBPER 
000170*  HERE FOR THE WORKING-STORAGE TABLE FORM.                       WSPBPER 
000180*                                                                 WSPBPER 
000190*  A COUNTRY MAY HOLD SEVERAL, POSSIBLY OVERLAPPING,              WSPBPER 
000200*  ASSIGNMENT PERIODS - SEE PER-START-YEAR/PER-END-YEAR.          WSPBPER 
000210*                                                                 WSPBPER 
000220* 04/02/26 DRF - CREATED.                                         WSPBPER 
000230* 11/02/26 DRF - PER-PERCENTAGE WIDENED TO 9(3)V99 TO             WSPBPER 
000240*                ALLOW SPLIT-COUNTRY ASSIGNMENTS OVER             WSPBPER 
000250*                100 COMBINED ACROSS BLOCS.                       WSPBPER 
000260* 19/02/26 KLM - ADDED PER-TABLE-MAX, WAS A 77-LEVEL              WSPBPER 
000270*                LOOSE IN PB010 BEFORE THIS REVIEW.               WSPBPER 
000280*                                                                 WSPBPER 
000290 01  PB-Bloc-Period-Record.                                       WSPBPER 
000300     03  Per-Country-Code        pic x(10).                       WSPBPER 
000310     03  Per-Start-Year          pic 9(4).                        WSPBPER 
000320     03  Per-End-Year            pic 9(4).                        WSPBPER 
000330     03  Per-Bloc-Name           pic x(30).                       WSPBPER 
000340     03  Per-Percentage          pic 9(3)v99.                     WSPBPER 
000350     03  filler                  pic x(7).                        WSPBPER 
000360*                                                                 WSPBPER 
000370*  WORKING TABLE OF ALL ASSIGNMENT PERIODS, LOADED ONCE           WSPBPER 
000380*  FROM PB-Bloc-Period-Record BY PB010 PARA 2000.                 WSPBPER 
000390*                                                                 WSPBPER 
000400 01  Per-Table-Max               pic 9(4)  comp  value 3000.      WSPBPER 
000410 01  Per-Table.                                                   WSPBPER 
000420     03  Per-Table-Entry         occurs 3000 times                WSPBPER 
000430                                  indexed by Per-Idx.             WSPBPER 
000440         05  PerT-Country-Code   pic x(10).                       WSPBPER 
000450         05  PerT-Start-Year     pic 9(4)  comp.                  WSPBPER 
000460         05  PerT-End-Year       pic 9(4)  comp.                  WSPBPER 
000470         05  PerT-Bloc-Name      pic x(30).                       WSPBPER 
000480         05  PerT-Percentage     pic 9(3)v99 comp-3.              WSPBPER 
000490         05  filler              pic x(4).                        WSPBPER 
000500 01  Per-Table-Count             pic 9(4)  comp value zero.       WSPBPER 
000510*                                                                 WSPBPER 
000520*  UNIQUE COUNTRY LIST DERIVED FROM THE ABOVE, IN FIRST           WSPBPER 
000530*  -SEEN ORDER UNTIL PARA 2100 SORTS IT ASCENDING.                WSPBPER 
000540*                                                                 WSPBPER 
000550 01  Cty-Table-Max               pic 9(3)  comp value 300.        WSPBPER 
000560 01  Cty-Table.                                                   WSPBPER 
000570     03  Cty-Table-Entry         occurs 300 times                 WSPBPER 
000580                                  indexed by Cty-Idx.             WSPBPER 
000590         05  CtyT-Country-Code   pic x(10).                       WSPBPER 
000600         05  CtyT-Country-Name   pic x(40).                       WSPBPER 
000610         05  CtyT-Name-Found     pic x.                           WSPBPER 
000620             88  CtyT-Name-Is-Known    value "Y".                 WSPBPER 
000630             88  CtyT-Name-Not-Known   value "N".                 WSPBPER 
000640         05  filler              pic x(4).                        WSPBPER 
000650 01  Cty-Table-Count             pic 9(3)  comp value zero.       WSPBPER 
000660*                                                                 WSPBPER 
000670*  PER-COUNTRY SWAP AREA FOR THE ASCENDING INSERTION              WSPBPER 
000680*  SORT OF CTY-TABLE (PARA 2100) - REDEFINES THE SAME             WSPBPER 
000690*  BYTES AS A SINGLE ENTRY SO THE SWAP IS ONE MOVE.               WSPBPER 
000700*                                                                 WSPBPER 
000710 01  Cty-Swap-Entry.                                              WSPBPER 
000720     03  CtyS-Country-Code       pic x(10).                       WSPBPER 
000730     03  CtyS-Country-Name       pic x(40).                       WSPBPER 
000740     03  CtyS-Name-Found         pic x.                           WSPBPER 
000750 01  Cty-Swap-Redef redefines Cty-Swap-Entry                      WSPBPER 
000760                                pic x(51).                        WSPBPER 
000770*                                                                 WSPBPER 
000780*  CURRENT-COUNTRY PERIOD SLICE - PARA 5050 OF PB010              WSPBPER 
000790*  COPIES THIS COUNTRY'S OWN ROWS OUT OF PER-TABLE SO             WSPBPER 
000800*  THE DECADE LOOP (PARA 5400) SEARCHES A SHORT LIST              WSPBPER 
000810*  INSTEAD OF THE WHOLE FILE EVERY TIME.                          WSPBPER 
000820*                                                                 WSPBPER 
000830 01  Prd-Table-Max                pic 9(3)  comp value 100.       WSPBPER 
000840 01  Prd-Table.                                                   WSPBPER 
000850     03  Prd-Table-Entry          occurs 100 times                WSPBPER 
000860                                   indexed by Prd-Idx.            WSPBPER 
000870         05  PrdT-Start-Year     pic 9(4)  comp.                  WSPBPER 
000880         05  PrdT-End-Year       pic 9(4)  comp.                  WSPBPER 
000890         05  PrdT-Bloc-Name      pic x(30).                       WSPBPER 
000900         05  PrdT-Percentage     pic 9(3)v99 comp-3.              WSPBPER 
000910         05  filler              pic x(4).                        WSPBPER 
000920 01  Prd-Table-Count              pic 9(3)  comp value zero.      WSPBPER 
