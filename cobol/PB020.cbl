000100****************************************************************  PB020   
000110*                                                              *  PB020   
000120*   PB020 - POWER-BLOC GDP SUMMARY PIVOT                      *   PB020   
000130*                                                              *  PB020   
000140****************************************************************  PB020   
000150 IDENTIFICATION DIVISION.                                         PB020   
000160 PROGRAM-ID.     PB020.                                           PB020   
000170 AUTHOR.         D R FENWICK.                                     PB020   
000180 INSTALLATION.   HIST-ECON BATCH SUITE.                           PB020   
000190 DATE-WRITTEN.   06/02/1991.                                      PB020   
000200 DATE-COMPILED.                                                   PB020   
000210 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          PB020   
000220*                                                                 PB020   
000230*  PIVOTS PB010'S OUT-DETAIL FILE INTO A DECADE-BY-BLOC           PB020   
000240*  PERCENTAGE TABLE - ONE ROW PER DECADE, ONE COLUMN PER          PB020   
000250*  BLOC.  MINOR EUROPEAN EMPIRES ARE CONSOLIDATED INTO A          PB020   
000260*  SINGLE COLUMN ON THE WAY IN.  COLUMNS ARE WRITTEN IN THE       PB020   
000270*  SHOP'S FIXED BLOC PREFERENCE ORDER, ANY BLOC NOT ON THAT       PB020   
000280*  LIST FOLLOWING ALPHABETICALLY.  SECOND OF THE THREE PB0N0      PB020   
000290*  STEPS - FEEDS PB030.                                           PB020   
000300*                                                                 PB020   
000310*  CHANGE LOG                                                     PB020   
000320*  ----------                                                     PB020   
000330* 06/02/91 DRF  CREATED - FIRST CUT, FIXED COLUMN ORDER ONLY,     PB020   
000340*               NO CONSOLIDATION YET.                             PB020   
000350* 13/02/91 DRF  CONSOLIDATION SET ADDED AFTER THE SPANISH AND     PB020   
000360*               PORTUGUESE EMPIRE COLUMNS CAME OUT NEAR-EMPTY     PB020   
000370*               MOST DECADES - FOLDED INTO "OTHER EUROPEAN        PB020   
000380*               EMPIRES" PER THE REVIEW BOARD'S DECISION.         PB020   
000390* 21/02/91 KLM  ALPHABETICAL-REMAINDER SORT ADDED (PARA 3050)     PB020   
000400*               FOR BLOCS OUTSIDE THE FIXED PREFERENCE LIST.      PB020   
000410* 04/03/93 DRF  "INDIA - POST INDEPENDENCE" RENAME TO "INDIA"     PB020   
000420*               ADDED AT THE HEADER ONLY - ACCUMULATION STILL     PB020   
000430*               KEYS ON THE FULL ORIGINAL NAME.                   PB020   
000440* 17/01/95 KLM  CONSOLE PREVIEW (PARA 5000) ADDED - REQUESTED     PB020   
000450*               SO THE OPERATOR CAN EYEBALL A RUN WITHOUT         PB020   
000460*               OPENING THE OUTPUT FILE.                          PB020   
000470* 18/11/98 DRF  Y2K REVIEW - YEAR FIELDS ARE FOUR-DIGIT           PB020   
000480*               THROUGHOUT, NO CHANGE REQUIRED.                   PB020   
000490* 11/09/04 DRF  BLK-TABLE-MAX AND SUM-BLOC-PCT WIDENED AFTER      PB020   
000500*               A RUN WITH TWENTY DISTINCT BLOCS IN ONE           PB020   
000510*               DETAIL FILE OVERFLOWED THE OLD LIMIT OF 15.       PB020   
000520* 02/10/09 KLM  TIDIED THE PREVIEW COLUMN WIDTHS TO LINE UP       PB020   
000530*               WITH THE REVISED 30-CHARACTER BLOC NAMES.         PB020   
000540* 04/02/26 DRF  REVIEWED FOR THE CURRENT BLOC LIST; NO LOGIC      PB020   
000550*               CHANGE, COMMENTS BROUGHT UP TO DATE.              PB020   
000560*                                                                 PB020   
000570 ENVIRONMENT DIVISION.                                            PB020   
000580 CONFIGURATION SECTION.                                           PB020   
000590 SOURCE-COMPUTER.  IBM-370.                                       PB020   
000600 OBJECT-COMPUTER.  IBM-370.                                       PB020   
000610 SPECIAL-NAMES.                                                   PB020   
000620     C01 IS TOP-OF-FORM                                           PB020   
000630     CLASS PB-ALPHA-CLASS IS "A" THRU "Z"                         PB020   
000640     UPSI-0 IS PB-TEST-RUN-SWITCH.                                PB020   
000650 INPUT-OUTPUT SECTION.                                            PB020   
000660 FILE-CONTROL.                                                    PB020   
000670     SELECT PB-Detail-File   ASSIGN TO "INDETL01"                 PB020   
000680            ORGANIZATION IS LINE SEQUENTIAL                       PB020   
000690            FILE STATUS IS WS-Det-File-Status.                    PB020   
000700     SELECT PB-Summary-File  ASSIGN TO "OUTSUMM1"                 PB020   
000710            ORGANIZATION IS LINE SEQUENTIAL                       PB020   
000720            FILE STATUS IS WS-Sum-File-Status.                    PB020   
000730*                                                                 PB020   
000740 DATA DIVISION.                                                   PB020   
000750 FILE SECTION.                                                    PB020   
000760*                                                                 PB020   
000770 FD  PB-Detail-File.                                              PB020   
000780 01  PB-Detail-Line               pic x(200).                     PB020   
000790*                                                                 PB020   
000800 FD  PB-Summary-File.                                             PB020   
000810 01  PB-Summary-Line              pic x(300).                     PB020   
000820*                                                                 PB020   
000830 WORKING-STORAGE SECTION.                                         PB020   
000840 01  WS-Prog-Name                 pic x(8)  value "PB020   ".     PB020   
000850 01  WS-Det-File-Status           pic xx    value "00".           PB020   
000860 01  WS-Sum-File-Status           pic xx    value "00".           PB020   
000870 01  WS-Det-Eof-Switch             pic x    value "N".            PB020   
000880     88  WS-Det-At-Eof                 value "Y".                 PB020   
000890*                                                                 PB020   
000900*  UNSTRING WORK AREAS FOR ONE OUT-DETAIL LINE - ONLY THE         PB020   
000910*  COLUMNS THIS PROGRAM NEEDS ARE BROKEN OUT.                     PB020   
000920*                                                                 PB020   
000930 01  WS-Det-Field-1              pic x(10).                       PB020   
000940 01  WS-Det-Field-2              pic x(40).                       PB020   
000950 01  WS-Det-Field-3              pic x(10).                       PB020   
000960 01  WS-Det-Field-4              pic x(30).                       PB020   
000970 01  WS-Det-Field-5              pic x(10).                       PB020   
000980 01  WS-Det-Field-6              pic x(15).                       PB020   
000990 01  WS-Det-Field-7              pic x(15).                       PB020   
001000 01  WS-Det-Field-8              pic x(20).                       PB020   
001010 01  WS-Det-Field-9              pic x(10).                       PB020   
001020*                                                                 PB020   
001030 01  WS-In-Bloc-Name               pic x(30).                     PB020   
001040 01  WS-In-Year                    pic 9(4)  comp.                PB020   
001050 01  WS-In-Gdp-Percent             pic 9(3)v99 comp-3.            PB020   
001060 01  WS-Decade-Idx                 pic 9(2)  comp.                PB020   
001070*                                                                 PB020   
001080 01  WS-Blk-Scan-Idx                pic 9(2) comp.                PB020   
001090 01  WS-Blo-Scan-Idx                pic 9(2) comp.                PB020   
001100 01  WS-Sort-Idx                    pic 9(2) comp.                PB020   
001110 01  WS-Blo-Swap-Sub                pic 9(4) comp.                PB020   
001120 01  WS-Blo-Swap-Name               pic x(30).                    PB020   
001130*                                                                 PB020   
001140 01  WS-Preview-Row                pic x(90).                     PB020   
001150 01  WS-Preview-Col                pic x(17).                     PB020   
001160 01  WS-Preview-Amt                pic z(2)9.99.                  PB020   
001170 01  WS-Preview-Bloc-Count          pic 9(2) comp.                PB020   
001180 01  WS-Preview-Decade-Count        pic 9(2) comp.                PB020   
001190*                                                                 PB020   
001200 01  WS-Edit-Year-Out               pic 9(4).                     PB020   
001210 01  WS-Edit-Pct-Out                pic z(3)9.99.                 PB020   
001220*                                                                 PB020   
001230 01  WS-Rec-Count                   pic 9(5) comp value zero.     PB020   
001240 01  WS-Decade-Count-Out            pic 9(2) comp value zero.     PB020   
001250 01  WS-Bloc-Count-Out              pic 9(2) comp value zero.     PB020   
001260*                                                                 PB020   
001270 COPY WSPBDET.                                                    PB020   
001280 COPY WSPBSUM.                                                    PB020   
001290 COPY WSPBCON.                                                    PB020   
001300*                                                                 PB020   
001310 PROCEDURE DIVISION.                                              PB020   
001320*                                                                 PB020   
001330 1000-MAIN-CONTROL.                                               PB020   
001340     OPEN INPUT PB-Detail-File.                                   PB020   
001350     OPEN OUTPUT PB-Summary-File.                                 PB020   
001360     PERFORM 2000-LOAD-AND-ACCUMULATE THRU 2000-EXIT.             PB020   
001370     PERFORM 3000-DETERMINE-BLOC-ORDER THRU 3000-EXIT.            PB020   
001380     PERFORM 4000-WRITE-SUMMARY-FILE THRU 4000-EXIT.              PB020   
001390     PERFORM 5000-DISPLAY-PREVIEW THRU 5000-EXIT.                 PB020   
001400     PERFORM 9999-TERMINATE THRU 9999-EXIT.                       PB020   
001410     CLOSE PB-Detail-File                                         PB020   
001420           PB-Summary-File.                                       PB020   
001430     STOP RUN.                                                    PB020   
001440*                                                                 PB020   
001450*  STEP 1 OF THE BATCH FLOW - READS OUT-DETAIL, CONSOLIDATES      PB020   
001460*  THE BLOC NAME WHERE THE CONSOLIDATION SET APPLIES, AND         PB020   
001470*  ACCUMULATES GDP-PERCENT INTO THE (DECADE,BLOC) CELL.           PB020   
001480*                                                                 PB020   
001490 2000-LOAD-AND-ACCUMULATE.                                        PB020   
001500     READ PB-Detail-File INTO PB-Detail-Line                      PB020   
001510         AT END SET WS-Det-At-Eof TO TRUE.                        PB020   
001520     IF NOT WS-Det-At-Eof                                         PB020   
001530         PERFORM 2005-SKIP-HEADER THRU 2005-EXIT                  PB020   
001540     END-IF.                                                      PB020   
001550     PERFORM 2010-DETAIL-LOOP THRU 2010-EXIT                      PB020   
001560         UNTIL WS-Det-At-Eof.                                     PB020   
001570     GO TO 2000-EXIT.                                             PB020   
001580 2000-EXIT.                                                       PB020   
001590     EXIT.                                                        PB020   
001600*                                                                 PB020   
001610 2005-SKIP-HEADER.                                                PB020   
001620*    FIRST LINE READ IS THE OUT-DETAIL HEADER - DISCARDED.        PB020   
001630     GO TO 2005-EXIT.                                             PB020   
001640 2005-EXIT.                                                       PB020   
001650     EXIT.                                                        PB020   
001660*                                                                 PB020   
001670 2010-DETAIL-LOOP.                                                PB020   
001680     READ PB-Detail-File INTO PB-Detail-Line                      PB020   
001690         AT END SET WS-Det-At-Eof TO TRUE.                        PB020   
001700     IF WS-Det-At-Eof                                             PB020   
001710         GO TO 2010-EXIT.                                         PB020   
001720     UNSTRING PB-Detail-Line DELIMITED BY ","                     PB020   
001730         INTO WS-Det-Field-1 WS-Det-Field-2 WS-Det-Field-3        PB020   
001740              WS-Det-Field-4 WS-Det-Field-5 WS-Det-Field-6        PB020   
001750              WS-Det-Field-7 WS-Det-Field-8 WS-Det-Field-9.       PB020   
001760     MOVE WS-Det-Field-3 TO WS-In-Year.                           PB020   
001770     MOVE WS-Det-Field-4 TO WS-In-Bloc-Name.                      PB020   
001780     MOVE WS-Det-Field-9 TO WS-In-Gdp-Percent.                    PB020   
001790     PERFORM 2050-CONSOLIDATE-BLOC-NAME THRU 2050-EXIT.           PB020   
001800     PERFORM 2070-ADD-BLOC-NAME THRU 2070-EXIT.                   PB020   
001810     PERFORM 2080-ADD-DECADE THRU 2080-EXIT.                      PB020   
001820     COMPUTE WS-Decade-Idx = (WS-In-Year - 1750) / 10 + 1.        PB020   
001830     SET Sum-Idx TO WS-Decade-Idx.                                PB020   
001840     SET Smb-Idx TO WS-Blk-Scan-Idx.                              PB020   
001850     ADD WS-In-Gdp-Percent TO SumT-Bloc-Pct (Sum-Idx, Smb-Idx).   PB020   
001860     GO TO 2010-EXIT.                                             PB020   
001870 2010-EXIT.                                                       PB020   
001880     EXIT.                                                        PB020   
001890*                                                                 PB020   
001900*  IF WS-IN-BLOC-NAME IS ONE OF THE EIGHT CONSOLIDATED MINOR      PB020   
001910*  EUROPEAN EMPIRES, SUBSTITUTE THE CONSOLIDATED NAME.            PB020   
001920*                                                                 PB020   
001930 2050-CONSOLIDATE-BLOC-NAME.                                      PB020   
001940     SET Csl-Idx TO 1.                                            PB020   
001950     PERFORM 2060-CHECK-ONE-CONSOL THRU 2060-EXIT                 PB020   
001960         UNTIL Csl-Idx > Con-Consol-Count.                        PB020   
001970     GO TO 2050-EXIT.                                             PB020   
001980 2050-EXIT.                                                       PB020   
001990     EXIT.                                                        PB020   
002000*                                                                 PB020   
002010 2060-CHECK-ONE-CONSOL.                                           PB020   
002020     IF Con-Consol-Entry (Csl-Idx) = WS-In-Bloc-Name              PB020   
002030         MOVE Con-Consol-Name TO WS-In-Bloc-Name                  PB020   
002040         SET Csl-Idx TO Con-Consol-Count                          PB020   
002050     END-IF.                                                      PB020   
002060     SET Csl-Idx UP BY 1.                                         PB020   
002070     GO TO 2060-EXIT.                                             PB020   
002080 2060-EXIT.                                                       PB020   
002090     EXIT.                                                        PB020   
002100*                                                                 PB020   
002110*  FINDS OR ADDS WS-IN-BLOC-NAME IN BLK-NAME-TABLE.  WS-BLK-      PB020   
002120*  SCAN-IDX IS LEFT POINTING AT THE BLOC'S COLUMN POSITION.       PB020   
002130*                                                                 PB020   
002140 2070-ADD-BLOC-NAME.                                              PB020   
002150     MOVE 1 TO WS-Blk-Scan-Idx.                                   PB020   
002160     PERFORM 2072-SCAN-BLOC THRU 2072-EXIT                        PB020   
002170         UNTIL WS-Blk-Scan-Idx > Blk-Table-Count                  PB020   
002180            OR BlkT-Bloc-Name (WS-Blk-Scan-Idx) = WS-In-Bloc-Name.PB020   
002190     IF WS-Blk-Scan-Idx > Blk-Table-Count                         PB020   
002200       AND Blk-Table-Count < 20                                   PB020   
002210         ADD 1 TO Blk-Table-Count                                 PB020   
002220         SET Blk-Idx TO Blk-Table-Count                           PB020   
002230         MOVE WS-In-Bloc-Name TO BlkT-Bloc-Name (Blk-Idx)         PB020   
002240         SET BlkT-Is-Used (Blk-Idx) TO TRUE                       PB020   
002250         MOVE Blk-Table-Count TO WS-Blk-Scan-Idx                  PB020   
002260     END-IF.                                                      PB020   
002270     GO TO 2070-EXIT.                                             PB020   
002280 2070-EXIT.                                                       PB020   
002290     EXIT.                                                        PB020   
002300*                                                                 PB020   
002310 2072-SCAN-BLOC.                                                  PB020   
002320     ADD 1 TO WS-Blk-Scan-Idx.                                    PB020   
002330     GO TO 2072-EXIT.                                             PB020   
002340 2072-EXIT.                                                       PB020   
002350     EXIT.                                                        PB020   
002360*                                                                 PB020   
002370*  FLAGS WS-IN-YEAR'S CELL IN SUM-TABLE AS SEEN SO PARA           PB020   
002380*  4000 KNOWS WHICH DECADE ROWS TO WRITE.                         PB020   
002390*                                                                 PB020   
002400 2080-ADD-DECADE.                                                 PB020   
002410     COMPUTE Sum-Idx = (WS-In-Year - 1750) / 10 + 1.              PB020   
002420     MOVE WS-In-Year TO SumT-Year (Sum-Idx).                      PB020   
002430     SET SumT-Decade-Seen (Sum-Idx) TO TRUE.                      PB020   
002440     GO TO 2080-EXIT.                                             PB020   
002450 2080-EXIT.                                                       PB020   
002460     EXIT.                                                        PB020   
002470*                                                                 PB020   
002480*  STEP 2 - WORKS OUT WHICH COLUMN OF SUM-BLOC-PCT EACH           PB020   
002490*  BLOC IN BLK-NAME-TABLE WRITES TO ON OUTPUT: THE FIXED          PB020   
002500*  PREFERENCE ORDER FIRST, THEN ANY REMAINDER ALPHABETICAL.       PB020   
002510*                                                                 PB020   
002520 3000-DETERMINE-BLOC-ORDER.                                       PB020   
002530     MOVE ZERO TO Blk-Order-Count.                                PB020   
002540     SET Prf-Idx TO 1.                                            PB020   
002550     PERFORM 3010-ORDER-ONE-PREF THRU 3010-EXIT                   PB020   
002560         UNTIL Prf-Idx > Con-Pref-Count.                          PB020   
002570     PERFORM 3050-SORT-REMAINDER-BLOCS THRU 3050-EXIT.            PB020   
002580     GO TO 3000-EXIT.                                             PB020   
002590 3000-EXIT.                                                       PB020   
002600     EXIT.                                                        PB020   
002610*                                                                 PB020   
002620 3010-ORDER-ONE-PREF.                                             PB020   
002630     SET WS-Blk-Scan-Idx TO 1.                                    PB020   
002640     PERFORM 3020-MATCH-ONE-BLOC THRU 3020-EXIT                   PB020   
002650         UNTIL WS-Blk-Scan-Idx > Blk-Table-Count.                 PB020   
002660     SET Prf-Idx UP BY 1.                                         PB020   
002670     GO TO 3010-EXIT.                                             PB020   
002680 3010-EXIT.                                                       PB020   
002690     EXIT.                                                        PB020   
002700*                                                                 PB020   
002710 3020-MATCH-ONE-BLOC.                                             PB020   
002720     IF BlkT-Bloc-Name (WS-Blk-Scan-Idx)                          PB020   
002730         = Con-Pref-Entry (Prf-Idx)                               PB020   
002740       AND BlkT-Is-Used (WS-Blk-Scan-Idx)                         PB020   
002750         ADD 1 TO Blk-Order-Count                                 PB020   
002760         SET Blo-Idx TO Blk-Order-Count                           PB020   
002770         MOVE WS-Blk-Scan-Idx TO BloT-Source-Sub (Blo-Idx)        PB020   
002780         MOVE BlkT-Bloc-Name (WS-Blk-Scan-Idx)                    PB020   
002790             TO BloT-Header-Name (Blo-Idx)                        PB020   
002800         SET BlkT-Not-Used (WS-Blk-Scan-Idx) TO TRUE              PB020   
002810     END-IF.                                                      PB020   
002820     SET WS-Blk-Scan-Idx UP BY 1.                                 PB020   
002830     GO TO 3020-EXIT.                                             PB020   
002840 3020-EXIT.                                                       PB020   
002850     EXIT.                                                        PB020   
002860*                                                                 PB020   
002870*  ANY BLOC STILL FLAGGED "USED" AFTER THE PREFERENCE PASS        PB020   
002880*  WAS NOT ON THE FIXED LIST - APPEND IT, THEN SORT THE           PB020   
002890*  APPENDED RANGE ALPHABETICALLY BY NAME.                         PB020   
002900*                                                                 PB020   
002910 3050-SORT-REMAINDER-BLOCS.                                       PB020   
002920     MOVE Blk-Order-Count TO WS-Sort-Idx.                         PB020   
002930     SET WS-Blk-Scan-Idx TO 1.                                    PB020   
002940     PERFORM 3060-APPEND-ONE-REMAINDER THRU 3060-EXIT             PB020   
002950         UNTIL WS-Blk-Scan-Idx > Blk-Table-Count.                 PB020   
002960     ADD 1 TO WS-Sort-Idx.                                        PB020   
002970     PERFORM 3070-INSERTION-SORT THRU 3070-EXIT                   PB020   
002980         UNTIL WS-Sort-Idx > Blk-Order-Count.                     PB020   
002990     GO TO 3050-EXIT.                                             PB020   
003000 3050-EXIT.                                                       PB020   
003010     EXIT.                                                        PB020   
003020*                                                                 PB020   
003030 3060-APPEND-ONE-REMAINDER.                                       PB020   
003040     IF BlkT-Is-Used (WS-Blk-Scan-Idx)                            PB020   
003050         ADD 1 TO Blk-Order-Count                                 PB020   
003060         SET Blo-Idx TO Blk-Order-Count                           PB020   
003070         MOVE WS-Blk-Scan-Idx TO BloT-Source-Sub (Blo-Idx)        PB020   
003080         MOVE BlkT-Bloc-Name (WS-Blk-Scan-Idx)                    PB020   
003090             TO BloT-Header-Name (Blo-Idx)                        PB020   
003100     END-IF.                                                      PB020   
003110     SET WS-Blk-Scan-Idx UP BY 1.                                 PB020   
003120     GO TO 3060-EXIT.                                             PB020   
003130 3060-EXIT.                                                       PB020   
003140     EXIT.                                                        PB020   
003150*                                                                 PB020   
003160 3070-INSERTION-SORT.                                             PB020   
003170     MOVE BloT-Source-Sub (WS-Sort-Idx) TO WS-Blo-Swap-Sub.       PB020   
003180     MOVE BloT-Header-Name (WS-Sort-Idx) TO WS-Blo-Swap-Name.     PB020   
003190     SET WS-Blo-Scan-Idx TO WS-Sort-Idx.                          PB020   
003200     PERFORM 3080-SHIFT-ONE-DOWN THRU 3080-EXIT                   PB020   
003210         UNTIL WS-Blo-Scan-Idx < 2                                PB020   
003220            OR BloT-Header-Name (WS-Blo-Scan-Idx - 1)             PB020   
003230                 NOT > WS-Blo-Swap-Name.                          PB020   
003240     ADD 1 TO WS-Sort-Idx.                                        PB020   
003250     GO TO 3070-EXIT.                                             PB020   
003260 3070-EXIT.                                                       PB020   
003270     EXIT.                                                        PB020   
003280*                                                                 PB020   
003290 3080-SHIFT-ONE-DOWN.                                             PB020   
003300     SET Blo-Idx TO WS-Blo-Scan-Idx.                              PB020   
003310     MOVE BloT-Source-Sub (Blo-Idx - 1)                           PB020   
003320         TO BloT-Source-Sub (Blo-Idx).                            PB020   
003330     MOVE BloT-Header-Name (Blo-Idx - 1)                          PB020   
003340         TO BloT-Header-Name (Blo-Idx).                           PB020   
003350     SUBTRACT 1 FROM WS-Blo-Scan-Idx.                             PB020   
003360     SET Blo-Idx TO WS-Blo-Scan-Idx.                              PB020   
003370     MOVE WS-Blo-Swap-Sub  TO BloT-Source-Sub  (Blo-Idx).         PB020   
003380     MOVE WS-Blo-Swap-Name TO BloT-Header-Name (Blo-Idx).         PB020   
003390     GO TO 3080-EXIT.                                             PB020   
003400 3080-EXIT.                                                       PB020   
003410     EXIT.                                                        PB020   
003420*                                                                 PB020   
003430*  STEP 3 - WRITES OUT-SUMMARY.  HEADER ROW RENAMES "INDIA -      PB020   
003440*  POST INDEPENDENCE" TO "INDIA" BUT THE ACCUMULATION ABOVE       PB020   
003450*  NEVER CHANGED THE ACCUMULATION KEY ITSELF.                     PB020   
003460*                                                                 PB020   
003470 4000-WRITE-SUMMARY-FILE.                                         PB020   
003480     MOVE "Year" TO PB-Summary-Line.                              PB020   
003490     SET Blo-Idx TO 1.                                            PB020   
003500     PERFORM 4010-APPEND-ONE-HEADER THRU 4010-EXIT                PB020   
003510         UNTIL Blo-Idx > Blk-Order-Count.                         PB020   
003520     WRITE PB-Summary-Line.                                       PB020   
003530     SET Sum-Idx TO 1.                                            PB020   
003540     PERFORM 4050-WRITE-ONE-DECADE THRU 4050-EXIT                 PB020   
003550         UNTIL Sum-Idx > Sum-Table-Max.                           PB020   
003560     MOVE Blk-Order-Count TO WS-Bloc-Count-Out.                   PB020   
003570     GO TO 4000-EXIT.                                             PB020   
003580 4000-EXIT.                                                       PB020   
003590     EXIT.                                                        PB020   
003600*                                                                 PB020   
003610 4010-APPEND-ONE-HEADER.                                          PB020   
003620     IF BloT-Header-Name (Blo-Idx) = Con-Rename-From              PB020   
003630         STRING PB-Summary-Line DELIMITED BY SPACE                PB020   
003640                "," DELIMITED BY SIZE                             PB020   
003650                Con-Rename-To DELIMITED BY SPACE                  PB020   
003660             INTO PB-Summary-Line                                 PB020   
003670     ELSE                                                         PB020   
003680         STRING PB-Summary-Line DELIMITED BY SPACE                PB020   
003690                "," DELIMITED BY SIZE                             PB020   
003700                BloT-Header-Name (Blo-Idx) DELIMITED BY SPACE     PB020   
003710             INTO PB-Summary-Line                                 PB020   
003720     END-IF.                                                      PB020   
003730     SET Blo-Idx UP BY 1.                                         PB020   
003740     GO TO 4010-EXIT.                                             PB020   
003750 4010-EXIT.                                                       PB020   
003760     EXIT.                                                        PB020   
003770*                                                                 PB020   
003780 4050-WRITE-ONE-DECADE.                                           PB020   
003790     IF SumT-Decade-Seen (Sum-Idx)                                PB020   
003800         MOVE SumT-Year (Sum-Idx) TO WS-Edit-Year-Out             PB020   
003810         MOVE WS-Edit-Year-Out TO PB-Summary-Line                 PB020   
003820         SET Blo-Idx TO 1                                         PB020   
003830         PERFORM 4060-APPEND-ONE-CELL THRU 4060-EXIT              PB020   
003840             UNTIL Blo-Idx > Blk-Order-Count                      PB020   
003850         WRITE PB-Summary-Line                                    PB020   
003860         ADD 1 TO WS-Rec-Count                                    PB020   
003870         ADD 1 TO WS-Decade-Count-Out                             PB020   
003880     END-IF.                                                      PB020   
003890     SET Sum-Idx UP BY 1.                                         PB020   
003900     GO TO 4050-EXIT.                                             PB020   
003910 4050-EXIT.                                                       PB020   
003920     EXIT.                                                        PB020   
003930*                                                                 PB020   
003940 4060-APPEND-ONE-CELL.                                            PB020   
003950     MOVE BloT-Source-Sub (Blo-Idx) TO WS-Blk-Scan-Idx.           PB020   
003960     SET Smb-Idx TO WS-Blk-Scan-Idx.                              PB020   
003970     MOVE SumT-Bloc-Pct (Sum-Idx, Smb-Idx) TO WS-Edit-Pct-Out.    PB020   
003980     STRING PB-Summary-Line DELIMITED BY SPACE                    PB020   
003990            "," DELIMITED BY SIZE                                 PB020   
004000            WS-Edit-Pct-Out DELIMITED BY SIZE                     PB020   
004010         INTO PB-Summary-Line.                                    PB020   
004020     SET Blo-Idx UP BY 1.                                         PB020   
004030     GO TO 4060-EXIT.                                             PB020   
004040 4060-EXIT.                                                       PB020   
004050     EXIT.                                                        PB020   
004060*                                                                 PB020   
004070*  STEP 4 - CONSOLE PREVIEW: "YEAR" PLUS THE FIRST 5 BLOC         PB020   
004080*  NAMES, THEN THE FIRST 5 DECADE ROWS, ALL IN 17-CHARACTER       PB020   
004090*  COLUMNS, EACH PREVIEW LINE SUFFIXED WITH "...".                PB020   
004100*                                                                 PB020   
004110 5000-DISPLAY-PREVIEW.                                            PB020   
004120     MOVE "Year             " TO WS-Preview-Row.                  PB020   
004130     MOVE ZERO TO WS-Preview-Bloc-Count.                          PB020   
004140     SET Blo-Idx TO 1.                                            PB020   
004150     PERFORM 5010-PREVIEW-ONE-HEADER THRU 5010-EXIT               PB020   
004160         UNTIL Blo-Idx > Blk-Order-Count                          PB020   
004170            OR WS-Preview-Bloc-Count = 5.                         PB020   
004180     DISPLAY WS-Preview-Row "...".                                PB020   
004190     MOVE ZERO TO WS-Preview-Decade-Count.                        PB020   
004200     SET Sum-Idx TO 1.                                            PB020   
004210     PERFORM 5050-PREVIEW-ONE-DECADE THRU 5050-EXIT               PB020   
004220         UNTIL Sum-Idx > Sum-Table-Max                            PB020   
004230            OR WS-Preview-Decade-Count = 5.                       PB020   
004240     GO TO 5000-EXIT.                                             PB020   
004250 5000-EXIT.                                                       PB020   
004260     EXIT.                                                        PB020   
004270*                                                                 PB020   
004280 5010-PREVIEW-ONE-HEADER.                                         PB020   
004290     MOVE BloT-Header-Name (Blo-Idx) TO WS-Preview-Col.           PB020   
004300     STRING WS-Preview-Row DELIMITED BY SPACE                     PB020   
004310            WS-Preview-Col DELIMITED BY SIZE                      PB020   
004320         INTO WS-Preview-Row.                                     PB020   
004330     ADD 1 TO WS-Preview-Bloc-Count.                              PB020   
004340     SET Blo-Idx UP BY 1.                                         PB020   
004350     GO TO 5010-EXIT.                                             PB020   
004360 5010-EXIT.                                                       PB020   
004370     EXIT.                                                        PB020   
004380*                                                                 PB020   
004390 5050-PREVIEW-ONE-DECADE.                                         PB020   
004400     IF SumT-Decade-Seen (Sum-Idx)                                PB020   
004410         MOVE SumT-Year (Sum-Idx) TO WS-Preview-Row (1:17)        PB020   
004420         SET Blo-Idx TO 1                                         PB020   
004430         MOVE ZERO TO WS-Blo-Scan-Idx                             PB020   
004440         PERFORM 5060-PREVIEW-ONE-CELL THRU 5060-EXIT             PB020   
004450             UNTIL Blo-Idx > Blk-Order-Count                      PB020   
004460                OR WS-Blo-Scan-Idx = 5                            PB020   
004470         DISPLAY WS-Preview-Row "..."                             PB020   
004480         ADD 1 TO WS-Preview-Decade-Count                         PB020   
004490     END-IF.                                                      PB020   
004500     SET Sum-Idx UP BY 1.                                         PB020   
004510     GO TO 5050-EXIT.                                             PB020   
004520 5050-EXIT.                                                       PB020   
004530     EXIT.                                                        PB020   
004540*                                                                 PB020   
004550 5060-PREVIEW-ONE-CELL.                                           PB020   
004560     MOVE BloT-Source-Sub (Blo-Idx) TO WS-Blk-Scan-Idx.           PB020   
004570     SET Smb-Idx TO WS-Blk-Scan-Idx.                              PB020   
004580     MOVE SumT-Bloc-Pct (Sum-Idx, Smb-Idx) TO WS-Preview-Amt.     PB020   
004590     STRING WS-Preview-Row DELIMITED BY SPACE                     PB020   
004600            WS-Preview-Amt DELIMITED BY SIZE                      PB020   
004610         INTO WS-Preview-Row.                                     PB020   
004620     ADD 1 TO WS-Blo-Scan-Idx.                                    PB020   
004630     SET Blo-Idx UP BY 1.                                         PB020   
004640     GO TO 5060-EXIT.                                             PB020   
004650 5060-EXIT.                                                       PB020   
004660     EXIT.                                                        PB020   
004670*                                                                 PB020   
004680 9999-TERMINATE.                                                  PB020   
004690     DISPLAY "PB020 - SUMMARY ROWS WRITTEN: " WS-Rec-Count.       PB020   
004700     DISPLAY "PB020 - DECADES SEEN: " WS-Decade-Count-Out.        PB020   
004710     DISPLAY "PB020 - BLOCS SEEN: " WS-Bloc-Count-Out.            PB020   
004720     IF PB-Test-Run-Switch                                        PB020   
004730         DISPLAY "PB020 - TEST-RUN SWITCH (UPSI-0) IS ON"         PB020   
004740     END-IF.                                                      PB020   
004750     GO TO 9999-EXIT.                                             PB020   
004760 9999-EXIT.                                                       PB020   
004770     EXIT.                                                        PB020   
