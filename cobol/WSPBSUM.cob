000100*****************************************************             WSPBSUM 
000110*                                                   *             WSPBSUM 
000120*   RECORD DEFINITION FOR THE BLOC GDP SUMMARY      *             WSPBSUM 
000130*   FILE (OUT-SUMMARY) AND ITS WORKING TABLE         *            WSPBSUM 
000140*                                                     *           WSPBSUM 
000150*****************************************************             WSPBSUM 
000160*  OUTPUT OF PB020, INPUT TO PB030 ("THE MODERN                   WSPBSUM 
000170*  TABLE").  ONE ROW PER DECADE; COLUMN COUNT VARIES              WSPBSUM 
000180*  RUN TO RUN WITH HOW MANY BLOCS ARE ACTUALLY PRESENT,           WSPBSUM 
000190*  SO THIS LAYOUT CARRIES THE FULL 13-COLUMN CAPACITY             WSPBSUM 
000200*  AND UNUSED TRAILING COLUMNS ARE LEFT AT 0.00.                  WSPBSUM 
000210*                                                                 WSPBSUM 
000220* 07/02/26 DRF - CREATED.                                         WSPBSUM 
000230* 15/02/26 DRF - SUM-BLOC-PCT MADE AN OCCURS TABLE OF             WSPBSUM 
000240*                13 RATHER THAN 13 SEPARATE 03-LEVELS -           WSPBSUM 
000250*                PARA 3000/4000 OF PB020 INDEX IT BY THE          WSPBSUM 
000260*                COLUMN POSITION WORKED OUT AT RUN TIME.          WSPBSUM 
000270*                                                                 WSPBSUM 
000280 01  PB-Summary-Record.                                           WSPBSUM 
000290     03  Sum-Year                 pic 9(4).                       WSPBSUM 
000300     03  Sum-Bloc-Pct             pic 9(3)v99  occurs 13 times.   WSPBSUM 
000310     03  filler                   pic x(6).                       WSPBSUM 
000320*                                                                 WSPBSUM 
000330*  WORKING TABLE OF ALL DECADE ROWS - SUBSCRIPT IS                WSPBSUM 
000340*  (YEAR - 1750) / 10 + 1, SAME CONVENTION AS THE                 WSPBSUM 
000350*  WORLD-TOTAL TABLE IN WSPBDET.COB.                              WSPBSUM 
000360*                                                                 WSPBSUM 
000370 01  Sum-Table-Max                pic 9(2) comp value 28.         WSPBSUM 
000380 01  Sum-Table.                                                   WSPBSUM 
000390     03  Sum-Table-Entry          occurs 28 times                 WSPBSUM 
000400                                   indexed by Sum-Idx.            WSPBSUM 
000410         05  SumT-Year            pic 9(4)       comp.            WSPBSUM 
000420         05  SumT-Seen            pic x.                          WSPBSUM 
000430             88  SumT-Decade-Seen      value "Y".                 WSPBSUM 
000440             88  SumT-Decade-Not-Seen  value "N".                 WSPBSUM 
000450         05  SumT-Bloc-Pct        pic 9(5)v99  comp-3             WSPBSUM 
000460                                  occurs 20 times                 WSPBSUM 
000470                                  indexed by Smb-Idx.             WSPBSUM 
000480         05  filler               pic x(4).                       WSPBSUM 
