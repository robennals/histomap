000100****************************************************************  PB010   
000110*                                                              *  PB010   
000120*   PB010 - POWER-BLOC GDP GENERATOR                          *   PB010   
000130*                                                              *  PB010   
000140****************************************************************  PB010   
000150 IDENTIFICATION DIVISION.                                         PB010   
000160 PROGRAM-ID.     PB010.                                           PB010   
000170 AUTHOR.         D R FENWICK.                                     PB010   
000180 INSTALLATION.   HIST-ECON BATCH SUITE.                           PB010   
000190 DATE-WRITTEN.   04/02/1991.                                      PB010   
000200 DATE-COMPILED.                                                   PB010   
000210 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          PB010   
000220*                                                                 PB010   
000230*  JOINS THE COUNTRY BLOC-PERIOD FILE WITH THE MADDISON GDP       PB010   
000240*  FILE, DERIVES GDP PER CAPITA AND POPULATION AT EACH DECADE     PB010   
000250*  BOUNDARY 1750-2020 BY EXACT MATCH, INTERPOLATION OR            PB010   
000260*  EXTRAPOLATION, AND WRITES ONE DETAIL ROW PER COUNTRY, BLOC     PB010   
000270*  AND DECADE TO THE OUT-DETAIL FILE WITH A WORLD-GDP-SHARE       PB010   
000280*  PERCENTAGE ON EACH ROW.  FIRST OF THE THREE PB0N0 STEPS -      PB010   
000290*  PB020 PIVOTS THIS FILE'S OUTPUT, PB030 MERGES THAT AGAINST     PB010   
000300*  THE LONG-HORIZON TABLE.                                        PB010   
000310*                                                                 PB010   
000320*  CHANGE LOG                                                     PB010   
000330*  ----------                                                     PB010   
000340* 04/02/91 DRF  CREATED FROM THE OLD BLOC-SHARE SPREADSHEET       PB010   
000350*               MACRO - FIRST BATCH VERSION.                      PB010   
000360* 11/02/91 DRF  ADDED THE FORWARD/BACKWARD EXTRAPOLATION          PB010   
000370*               RULES - EXACT MATCH AND INTERPOLATION ALONE       PB010   
000380*               LEFT TOO MANY EARLY-CENTURY DECADES BLANK.        PB010   
000390* 19/02/91 DRF  BACKWARD EXTRAPOLATION GUARD ADDED AFTER A        PB010   
000400*               REVIEWER SPOTTED A COUNTRY SHOWING GDP PER        PB010   
000410*               CAPITA FALLING THE FURTHER BACK IT WENT.          PB010   
000420* 02/03/91 KLM  WORLD TOTAL MOVED TO A SEPARATE PASS (PARA        PB010   
000430*               6000) ONCE WE STARTED SPLITTING COUNTRIES         PB010   
000440*               ACROSS BLOCS - COULD NOT WEIGHT A RECORD          PB010   
000450*               UNTIL ALL OF THAT DECADE HAD BEEN SEEN.           PB010   
000460* 14/05/93 DRF  PER-TABLE-MAX AND GDP-TABLE-MAX RAISED AFTER      PB010   
000470*               THE OTTOMAN SUCCESSOR STATES WERE SPLIT OUT       PB010   
000480*               AS SEPARATE BLOC-PERIOD ROWS.                     PB010   
000490* 30/01/95 KLM  RE-KEYED THE DECADE LOOP ON (YEAR-1750)/10+1      PB010   
000500*               SO WLD-TOTAL-TABLE CAN BE INDEXED DIRECTLY -      PB010   
000510*               USED TO BE A LINEAR SEARCH OF 28 CELLS.           PB010   
000520* 18/11/98 DRF  Y2K REVIEW - ALL YEAR FIELDS ARE FOUR-DIGIT       PB010   
000530*               ON DISK AND IN STORAGE ALREADY, NO CENTURY        PB010   
000540*               WINDOWING LOGIC REQUIRED. NO CHANGE MADE.         PB010   
000550* 07/06/02 DRF  GDP DATA NOW ARRIVES WITH THOUSANDS               PB010   
000560*               SEPARATORS IN SOME YEARS - PARA 3050 ADDED        PB010   
000570*               TO STRIP THEM BEFORE THE FIELD IS VALIDATED.      PB010   
000580* 26/09/07 KLM  SKIP COUNT ADDED TO THE END-OF-RUN DISPLAY -      PB010   
000590*               OPERATORS KEPT ASKING HOW MANY GDP ROWS WERE      PB010   
000600*               THROWN OUT.                                       PB010   
000610* 04/02/26 DRF  REVIEWED FOR THE CURRENT BLOC LIST; NO LOGIC      PB010   
000620*               CHANGE, COMMENTS BROUGHT UP TO DATE.              PB010   
000630* 09/08/26 KLM  PARA 7010 WAS MOVING GDPPC/POP/GDP STRAIGHT INTO  PB010   
000640*               THEIR INTEGER EDIT FIELDS - TRUNCATED INSTEAD OF  PB010   
000650*               ROUNDED.  CHANGED TO COMPUTE ROUNDED.  ALSO MOVED PB010   
000660*               GDP-PERCENT THROUGH A NEW EDITED FIELD BEFORE THE PB010   
000670*               STRING - THE RAW COMP-3 WAS NOT A VALID SENDING   PB010   
000680*               ITEM AND WOULD NOT HAVE COMPILED.                 PB010   
000690*                                                                 PB010   
000700 ENVIRONMENT DIVISION.                                            PB010   
000710 CONFIGURATION SECTION.                                           PB010   
000720 SOURCE-COMPUTER.  IBM-370.                                       PB010   
000730 OBJECT-COMPUTER.  IBM-370.                                       PB010   
000740 SPECIAL-NAMES.                                                   PB010   
000750     C01 IS TOP-OF-FORM                                           PB010   
000760     CLASS PB-NUMERIC-CLASS IS "0" THRU "9"                       PB010   
000770     UPSI-0 IS PB-TEST-RUN-SWITCH.                                PB010   
000780 INPUT-OUTPUT SECTION.                                            PB010   
000790 FILE-CONTROL.                                                    PB010   
000800     SELECT PB-Period-File   ASSIGN TO "INBLCPER"                 PB010   
000810            ORGANIZATION IS LINE SEQUENTIAL                       PB010   
000820            FILE STATUS IS WS-Per-File-Status.                    PB010   
000830     SELECT PB-Gdp-File      ASSIGN TO "INGDPDAT"                 PB010   
000840            ORGANIZATION IS LINE SEQUENTIAL                       PB010   
000850            FILE STATUS IS WS-Gdp-File-Status.                    PB010   
000860     SELECT PB-Detail-File   ASSIGN TO "OUTDETL1"                 PB010   
000870            ORGANIZATION IS LINE SEQUENTIAL                       PB010   
000880            FILE STATUS IS WS-Det-File-Status.                    PB010   
000890*                                                                 PB010   
000900 DATA DIVISION.                                                   PB010   
000910 FILE SECTION.                                                    PB010   
000920*                                                                 PB010   
000930*  INPUT FILES ARE READ AND UNSTRUNG AS PLAIN TEXT LINES -        PB010   
000940*  THE BUSINESS LAYOUTS IN WSPBPER/WSPBGDP ARE HELD IN            PB010   
000950*  WORKING-STORAGE AND FILLED BY UNSTRING, NOT BY THE FD.         PB010   
000960*                                                                 PB010   
000970 FD  PB-Period-File.                                              PB010   
000980 01  PB-Period-Line              pic x(100).                      PB010   
000990*                                                                 PB010   
001000 FD  PB-Gdp-File.                                                 PB010   
001010 01  PB-Gdp-Line                 pic x(100).                      PB010   
001020*                                                                 PB010   
001030 FD  PB-Detail-File.                                              PB010   
001040 01  PB-Detail-Line               pic x(200).                     PB010   
001050*                                                                 PB010   
001060 WORKING-STORAGE SECTION.                                         PB010   
001070 01  WS-Prog-Name                pic x(8)  value "PB010   ".      PB010   
001080 01  WS-Per-File-Status          pic xx    value "00".            PB010   
001090     88  WS-Per-Ok                    value "00".                 PB010   
001100     88  WS-Per-Eof                   value "10".                 PB010   
001110 01  WS-Gdp-File-Status          pic xx    value "00".            PB010   
001120     88  WS-Gdp-Ok                    value "00".                 PB010   
001130     88  WS-Gdp-Eof                   value "10".                 PB010   
001140 01  WS-Det-File-Status          pic xx    value "00".            PB010   
001150*                                                                 PB010   
001160 01  WS-Eof-Switches.                                             PB010   
001170     03  WS-Per-Eof-Switch       pic x     value "N".             PB010   
001180         88  WS-Per-At-Eof             value "Y".                 PB010   
001190     03  WS-Gdp-Eof-Switch       pic x     value "N".             PB010   
001200         88  WS-Gdp-At-Eof             value "Y".                 PB010   
001210*                                                                 PB010   
001220*  UNSTRING/STRING WORK AREAS FOR THE COMMA-DELIMITED TEXT        PB010   
001230*  LINES - HELD SEPARATELY FROM THE TABLE ENTRIES THEMSELVES.     PB010   
001240*                                                                 PB010   
001250 01  WS-Per-Field-1              pic x(10).                       PB010   
001260 01  WS-Per-Field-2              pic x(10).                       PB010   
001270 01  WS-Per-Field-3              pic x(10).                       PB010   
001280 01  WS-Per-Field-4              pic x(30).                       PB010   
001290 01  WS-Per-Field-5              pic x(10).                       PB010   
001300*                                                                 PB010   
001310 01  WS-Gdp-Field-1              pic x(10).                       PB010   
001320 01  WS-Gdp-Field-2              pic x(40).                       PB010   
001330 01  WS-Gdp-Field-3              pic x(10).                       PB010   
001340 01  WS-Gdp-Field-4              pic x(15).                       PB010   
001350 01  WS-Gdp-Field-5              pic x(15).                       PB010   
001360*                                                                 PB010   
001370*  PARA 3050 NUMERIC-EDIT WORK AREA - STRIPS COMMAS FROM A        PB010   
001380*  GDPPC OR POP FIELD AND PROVES IT NUMERIC BEFORE THE VALUE      PB010   
001390*  IS MOVED INTO GDP-TABLE.                                       PB010   
001400*                                                                 PB010   
001410 01  WS-Edit-Source               pic x(15).                      PB010   
001420 01  WS-Edit-Clean                pic x(15).                      PB010   
001430 01  WS-Edit-Clean-Len             pic 9(2)  comp.                PB010   
001440 01  WS-Edit-Scan-Ptr              pic 9(2)  comp.                PB010   
001450 01  WS-Edit-Out-Ptr               pic 9(2)  comp.                PB010   
001460 01  WS-Edit-One-Char              pic x.                         PB010   
001470 01  WS-Edit-Is-Valid              pic x     value "Y".           PB010   
001480     88  WS-Edit-Field-Ok              value "Y".                 PB010   
001490     88  WS-Edit-Field-Bad              value "N".                PB010   
001500 01  WS-Edit-Numeric-Value         pic 9(9)v9999.                 PB010   
001510*                                                                 PB010   
001520*  DECADE AND SUBSCRIPT WORK FIELDS - THE DECADE LOOP WALKS       PB010   
001530*  D FROM 1750 TO 2020 BY 10; WS-DECADE-IDX IS (D-1750)/10+1,     PB010   
001540*  USED DIRECTLY AGAINST WLD-TOTAL-TABLE.                         PB010   
001550*                                                                 PB010   
001560 01  WS-Decade-Year                pic 9(4)   comp.               PB010   
001570 01  WS-Decade-Idx                 pic 9(2)   comp.               PB010   
001580*                                                                 PB010   
001590*  5100/5150 - PER-COUNTRY OBSERVATION EXTRACT/SORT POINTERS.     PB010   
001600*                                                                 PB010   
001610 01  WS-Obs-Before-Idx              pic 9(3)   comp.              PB010   
001620 01  WS-Obs-After-Idx               pic 9(3)   comp.              PB010   
001630 01  WS-Obs-Found-Before            pic x      value "N".         PB010   
001640     88  WS-Have-Obs-Before              value "Y".               PB010   
001650 01  WS-Obs-Found-After             pic x      value "N".         PB010   
001660     88  WS-Have-Obs-After               value "Y".               PB010   
001670*                                                                 PB010   
001680*  5300 - DERIVATION WORK FIELDS.  GROWTH RATES ARE HELD TO       PB010   
001690*  SIX DECIMAL PLACES - ENOUGH HEADROOM FOR A 28-DECADE           PB010   
001700*  COMPOUND PROJECTION WITHOUT LOSING THE GUARD COMPARISON.       PB010   
001710*                                                                 PB010   
001720 01  WS-Derive-Delta-Years           pic s9(4) comp.              PB010   
001730 01  WS-Derive-A-Years                pic s9(4) comp.             PB010   
001740 01  WS-Derive-B-Years                pic s9(4) comp.             PB010   
001750 01  WS-Derive-Growth-Gdppc            pic s9(3)v999999 comp-3.   PB010   
001760 01  WS-Derive-Growth-Pop              pic s9(3)v999999 comp-3.   PB010   
001770 01  WS-Derive-Exponent                pic s9(4)         comp.    PB010   
001780 01  WS-Derive-Work-1                  pic s9(9)v9999    comp-3.  PB010   
001790 01  WS-Derive-Work-2                  pic s9(9)v9999    comp-3.  PB010   
001800 01  WS-Derive-Limit-Years             pic 9(3)          comp.    PB010   
001810*                                                                 PB010   
001820*  6000/6500 - WORLD-TOTAL AND PERCENT WORK FIELDS.               PB010   
001830*                                                                 PB010   
001840 01  WS-World-Total-This-Decade         pic 9(19)v9999 comp-3.    PB010   
001850*                                                                 PB010   
001860*  EDITED FIELDS FOR BUILDING THE COMMA-DELIMITED OUTPUT LINE     PB010   
001870*  IN PARA 7000 - CLASSIC ZERO-SUPPRESSED PICTURES, NO            PB010   
001880*  INTRINSIC FUNCTIONS USED TO TRIM THEM.                         PB010   
001890*                                                                 PB010   
001900 01  WS-Edit-Year-Out                  pic 9(4).                  PB010   
001910 01  WS-Edit-Pct-Out                   pic z(3)9.99.              PB010   
001920 01  WS-Edit-Gdppc-Out                 pic z(8)9.                 PB010   
001930 01  WS-Edit-Pop-Out                   pic z(8)9.                 PB010   
001940 01  WS-Edit-Gdp-Out                   pic z(14)9.                PB010   
001950 01  WS-Edit-Gdp-Pct-Out               pic z(3)9.99.              PB010   
001960*                                                                 PB010   
001970 01  WS-Rec-Count                      pic 9(5) comp value zero.  PB010   
001980 01  WS-Skip-Count                     pic 9(5) comp value zero.  PB010   
001990 01  WS-Idx                            pic 9(5) comp.             PB010   
002000 01  WS-Cty-Scan-Idx                   pic 9(3) comp.             PB010   
002010*                                                                 PB010   
002020 COPY WSPBPER.                                                    PB010   
002030 COPY WSPBGDP.                                                    PB010   
002040 COPY WSPBDET.                                                    PB010   
002050*                                                                 PB010   
002060 PROCEDURE DIVISION.                                              PB010   
002070*                                                                 PB010   
002080 1000-MAIN-CONTROL.                                               PB010   
002090     OPEN INPUT PB-Period-File                                    PB010   
002100                PB-Gdp-File.                                      PB010   
002110     OPEN OUTPUT PB-Detail-File.                                  PB010   
002120     PERFORM 2000-LOAD-BLOC-PERIODS THRU 2000-EXIT.               PB010   
002130     PERFORM 2100-SORT-COUNTRY-LIST THRU 2100-EXIT.               PB010   
002140     PERFORM 3000-LOAD-GDP-DATA THRU 3000-EXIT.                   PB010   
002150     PERFORM 3100-LINK-COUNTRY-NAMES THRU 3100-EXIT.              PB010   
002160     PERFORM 4000-BUILD-DECADE-TABLE THRU 4000-EXIT.              PB010   
002170     PERFORM 5000-PROCESS-COUNTRIES THRU 5000-EXIT.               PB010   
002180     PERFORM 6000-ACCUMULATE-WORLD-TOTALS THRU 6000-EXIT.         PB010   
002190     PERFORM 6500-COMPUTE-GDP-PERCENT THRU 6500-EXIT.             PB010   
002200     PERFORM 7000-WRITE-DETAIL-FILE THRU 7000-EXIT.               PB010   
002210     PERFORM 9999-TERMINATE THRU 9999-EXIT.                       PB010   
002220     CLOSE PB-Period-File                                         PB010   
002230           PB-Gdp-File                                            PB010   
002240           PB-Detail-File.                                        PB010   
002250     STOP RUN.                                                    PB010   
002260*                                                                 PB010   
002270*  STEP 1 OF THE BATCH FLOW - LOAD IN-BLOC-PERIOD INTO            PB010   
002280*  PER-TABLE AND BUILD THE UNIQUE COUNTRY LIST AS WE GO.          PB010   
002290*                                                                 PB010   
002300 2000-LOAD-BLOC-PERIODS.                                          PB010   
002310     READ PB-Period-File INTO PB-Period-Line                      PB010   
002320         AT END SET WS-Per-At-Eof TO TRUE.                        PB010   
002330     IF NOT WS-Per-At-Eof                                         PB010   
002340         PERFORM 2010-READ-NEXT-PERIOD THRU 2010-EXIT             PB010   
002350     END-IF.                                                      PB010   
002360     PERFORM 2020-PERIOD-LOOP THRU 2020-EXIT                      PB010   
002370         UNTIL WS-Per-At-Eof.                                     PB010   
002380     GO TO 2000-EXIT.                                             PB010   
002390 2000-EXIT.                                                       PB010   
002400     EXIT.                                                        PB010   
002410*                                                                 PB010   
002420 2010-READ-NEXT-PERIOD.                                           PB010   
002430*    DISCARD THE HEADER LINE - FIRST READ ONLY.                   PB010   
002440     GO TO 2010-EXIT.                                             PB010   
002450 2010-EXIT.                                                       PB010   
002460     EXIT.                                                        PB010   
002470*                                                                 PB010   
002480 2020-PERIOD-LOOP.                                                PB010   
002490     READ PB-Period-File INTO PB-Period-Line                      PB010   
002500         AT END SET WS-Per-At-Eof TO TRUE.                        PB010   
002510     IF WS-Per-At-Eof                                             PB010   
002520         GO TO 2020-EXIT.                                         PB010   
002530     UNSTRING PB-Period-Line DELIMITED BY ","                     PB010   
002540         INTO WS-Per-Field-1 WS-Per-Field-2 WS-Per-Field-3        PB010   
002550              WS-Per-Field-4 WS-Per-Field-5.                      PB010   
002560     IF Per-Table-Count < Per-Table-Max                           PB010   
002570         ADD 1 TO Per-Table-Count                                 PB010   
002580         SET Per-Idx TO Per-Table-Count                           PB010   
002590         MOVE WS-Per-Field-1 TO PerT-Country-Code (Per-Idx)       PB010   
002600         MOVE WS-Per-Field-2 TO PerT-Start-Year (Per-Idx)         PB010   
002610         MOVE WS-Per-Field-3 TO PerT-End-Year (Per-Idx)           PB010   
002620         MOVE WS-Per-Field-4 TO PerT-Bloc-Name (Per-Idx)          PB010   
002630         MOVE WS-Per-Field-5 TO PerT-Percentage (Per-Idx)         PB010   
002640         PERFORM 2050-ADD-COUNTRY THRU 2050-EXIT                  PB010   
002650     END-IF.                                                      PB010   
002660     GO TO 2020-EXIT.                                             PB010   
002670 2020-EXIT.                                                       PB010   
002680     EXIT.                                                        PB010   
002690*                                                                 PB010   
002700*  ADDS THE CURRENT PERIOD'S COUNTRY CODE TO CTY-TABLE IF IT      PB010   
002710*  HAS NOT BEEN SEEN BEFORE.  NAME IS FILLED IN LATER BY          PB010   
002720*  PARA 3100 FROM THE GDP FILE.                                   PB010   
002730*                                                                 PB010   
002740 2050-ADD-COUNTRY.                                                PB010   
002750     SET CtyT-Name-Not-Known TO TRUE.                             PB010   
002760     MOVE 1 TO WS-Cty-Scan-Idx.                                   PB010   
002770     PERFORM 2055-SCAN-COUNTRY THRU 2055-EXIT                     PB010   
002780         UNTIL WS-Cty-Scan-Idx > Cty-Table-Count.                 PB010   
002790     IF WS-Cty-Scan-Idx > Cty-Table-Count                         PB010   
002800       AND Cty-Table-Count < Cty-Table-Max                        PB010   
002810         ADD 1 TO Cty-Table-Count                                 PB010   
002820         SET Cty-Idx TO Cty-Table-Count                           PB010   
002830         MOVE WS-Per-Field-1 TO CtyT-Country-Code (Cty-Idx)       PB010   
002840         MOVE SPACES TO CtyT-Country-Name (Cty-Idx)               PB010   
002850         SET CtyT-Name-Not-Known (Cty-Idx) TO TRUE                PB010   
002860     END-IF.                                                      PB010   
002870     GO TO 2050-EXIT.                                             PB010   
002880 2050-EXIT.                                                       PB010   
002890     EXIT.                                                        PB010   
002900*                                                                 PB010   
002910 2055-SCAN-COUNTRY.                                               PB010   
002920     SET Cty-Idx TO WS-Cty-Scan-Idx.                              PB010   
002930     IF CtyT-Country-Code (Cty-Idx) = WS-Per-Field-1              PB010   
002940         MOVE Cty-Table-Count TO WS-Cty-Scan-Idx                  PB010   
002950         ADD 1 TO WS-Cty-Scan-Idx                                 PB010   
002960         GO TO 2055-EXIT.                                         PB010   
002970     ADD 1 TO WS-Cty-Scan-Idx.                                    PB010   
002980     GO TO 2055-EXIT.                                             PB010   
002990 2055-EXIT.                                                       PB010   
003000     EXIT.                                                        PB010   
003010*                                                                 PB010   
003020*  ASCENDING INSERTION SORT OF CTY-TABLE BY COUNTRY CODE -        PB010   
003030*  SMALL TABLE (UNDER 300 ROWS), INSERTION SORT IS PLENTY.        PB010   
003040*                                                                 PB010   
003050 2100-SORT-COUNTRY-LIST.                                          PB010   
003060     IF Cty-Table-Count < 2                                       PB010   
003070         GO TO 2100-EXIT.                                         PB010   
003080     SET Cty-Idx TO 2.                                            PB010   
003090     PERFORM 2110-SORT-OUTER THRU 2110-EXIT                       PB010   
003100         UNTIL Cty-Idx > Cty-Table-Count.                         PB010   
003110     GO TO 2100-EXIT.                                             PB010   
003120 2100-EXIT.                                                       PB010   
003130     EXIT.                                                        PB010   
003140*                                                                 PB010   
003150 2110-SORT-OUTER.                                                 PB010   
003160     MOVE CtyT-Country-Code (Cty-Idx) TO CtyS-Country-Code.       PB010   
003170     MOVE CtyT-Country-Name (Cty-Idx) TO CtyS-Country-Name.       PB010   
003180     MOVE CtyT-Name-Found (Cty-Idx)   TO CtyS-Name-Found.         PB010   
003190     SET WS-Cty-Scan-Idx TO Cty-Idx.                              PB010   
003200     PERFORM 2120-SORT-INNER THRU 2120-EXIT                       PB010   
003210         UNTIL WS-Cty-Scan-Idx < 2                                PB010   
003220            OR CtyT-Country-Code (WS-Cty-Scan-Idx - 1)            PB010   
003230                 NOT > CtyS-Country-Code.                         PB010   
003240     ADD 1 TO Cty-Idx.                                            PB010   
003250     GO TO 2110-EXIT.                                             PB010   
003260 2110-EXIT.                                                       PB010   
003270     EXIT.                                                        PB010   
003280*                                                                 PB010   
003290 2120-SORT-INNER.                                                 PB010   
003300     SET Cty-Idx TO WS-Cty-Scan-Idx.                              PB010   
003310     MOVE CtyT-Country-Code (Cty-Idx - 1)                         PB010   
003320         TO CtyT-Country-Code (Cty-Idx).                          PB010   
003330     MOVE CtyT-Country-Name (Cty-Idx - 1)                         PB010   
003340         TO CtyT-Country-Name (Cty-Idx).                          PB010   
003350     MOVE CtyT-Name-Found (Cty-Idx - 1)                           PB010   
003360         TO CtyT-Name-Found (Cty-Idx).                            PB010   
003370     SUBTRACT 1 FROM WS-Cty-Scan-Idx.                             PB010   
003380     SET Cty-Idx TO WS-Cty-Scan-Idx.                              PB010   
003390     MOVE CtyS-Country-Code TO CtyT-Country-Code (Cty-Idx).       PB010   
003400     MOVE CtyS-Country-Name TO CtyT-Country-Name (Cty-Idx).       PB010   
003410     MOVE CtyS-Name-Found   TO CtyT-Name-Found   (Cty-Idx).       PB010   
003420     GO TO 2120-EXIT.                                             PB010   
003430 2120-EXIT.                                                       PB010   
003440     EXIT.                                                        PB010   
003450*                                                                 PB010   
003460*  STEP 2 OF THE BATCH FLOW - LOAD IN-GDP, DROPPING ANY ROW       PB010   
003470*  WHOSE GDPPC OR POP FAILS PARA 3050'S EDIT.                     PB010   
003480*                                                                 PB010   
003490 3000-LOAD-GDP-DATA.                                              PB010   
003500     READ PB-Gdp-File INTO PB-Gdp-Line                            PB010   
003510         AT END SET WS-Gdp-At-Eof TO TRUE.                        PB010   
003520     PERFORM 3010-GDP-LOOP THRU 3010-EXIT                         PB010   
003530         UNTIL WS-Gdp-At-Eof.                                     PB010   
003540     GO TO 3000-EXIT.                                             PB010   
003550 3000-EXIT.                                                       PB010   
003560     EXIT.                                                        PB010   
003570*                                                                 PB010   
003580 3010-GDP-LOOP.                                                   PB010   
003590     READ PB-Gdp-File INTO PB-Gdp-Line                            PB010   
003600         AT END SET WS-Gdp-At-Eof TO TRUE.                        PB010   
003610     IF WS-Gdp-At-Eof                                             PB010   
003620         GO TO 3010-EXIT.                                         PB010   
003630     UNSTRING PB-Gdp-Line DELIMITED BY ","                        PB010   
003640         INTO WS-Gdp-Field-1 WS-Gdp-Field-2 WS-Gdp-Field-3        PB010   
003650              WS-Gdp-Field-4 WS-Gdp-Field-5.                      PB010   
003660     MOVE WS-Gdp-Field-4 TO WS-Edit-Source.                       PB010   
003670     PERFORM 3050-EDIT-NUMERIC-FIELD THRU 3050-EXIT.              PB010   
003680     IF WS-Edit-Field-Bad                                         PB010   
003690         ADD 1 TO WS-Skip-Count                                   PB010   
003700         GO TO 3010-EXIT.                                         PB010   
003710     MOVE WS-Edit-Numeric-Value TO WS-Derive-Work-1.              PB010   
003720     MOVE WS-Gdp-Field-5 TO WS-Edit-Source.                       PB010   
003730     PERFORM 3050-EDIT-NUMERIC-FIELD THRU 3050-EXIT.              PB010   
003740     IF WS-Edit-Field-Bad                                         PB010   
003750         ADD 1 TO WS-Skip-Count                                   PB010   
003760         GO TO 3010-EXIT.                                         PB010   
003770     IF Gdp-Table-Count >= Gdp-Table-Max                          PB010   
003780         GO TO 3010-EXIT.                                         PB010   
003790     ADD 1 TO Gdp-Table-Count.                                    PB010   
003800     SET Gdp-Idx TO Gdp-Table-Count.                              PB010   
003810     MOVE WS-Gdp-Field-1 TO GdpT-Country-Code (Gdp-Idx).          PB010   
003820     MOVE WS-Gdp-Field-3 TO GdpT-Year (Gdp-Idx).                  PB010   
003830     MOVE WS-Derive-Work-1 TO GdpT-Gdppc (Gdp-Idx).               PB010   
003840     MOVE WS-Edit-Numeric-Value TO GdpT-Pop (Gdp-Idx).            PB010   
003850     PERFORM 3110-REMEMBER-NAME THRU 3110-EXIT.                   PB010   
003860     GO TO 3010-EXIT.                                             PB010   
003870 3010-EXIT.                                                       PB010   
003880     EXIT.                                                        PB010   
003890*                                                                 PB010   
003900*  STRIPS THOUSANDS-SEPARATOR COMMAS OUT OF WS-EDIT-SOURCE AND    PB010   
003910*  PROVES WHAT IS LEFT IS A VALID UNSIGNED DECIMAL NUMBER.        PB010   
003920*  BLANK OR NON-NUMERIC INPUT SETS WS-EDIT-FIELD-BAD.             PB010   
003930*                                                                 PB010   
003940 3050-EDIT-NUMERIC-FIELD.                                         PB010   
003950     MOVE SPACES TO WS-Edit-Clean.                                PB010   
003960     MOVE ZERO TO WS-Edit-Clean-Len.                              PB010   
003970     IF WS-Edit-Source = SPACES                                   PB010   
003980         SET WS-Edit-Field-Bad TO TRUE                            PB010   
003990         GO TO 3050-EXIT.                                         PB010   
004000     SET WS-Edit-Field-Ok TO TRUE.                                PB010   
004010     MOVE 1 TO WS-Edit-Scan-Ptr.                                  PB010   
004020     MOVE 1 TO WS-Edit-Out-Ptr.                                   PB010   
004030     PERFORM 3060-STRIP-ONE-CHAR THRU 3060-EXIT                   PB010   
004040         UNTIL WS-Edit-Scan-Ptr > 15.                             PB010   
004050     IF WS-Edit-Clean-Len = ZERO                                  PB010   
004060         SET WS-Edit-Field-Bad TO TRUE                            PB010   
004070         GO TO 3050-EXIT.                                         PB010   
004080     IF WS-Edit-Clean IS NOT NUMERIC                              PB010   
004090         MOVE ZERO TO WS-Edit-Numeric-Value                       PB010   
004100         INSPECT WS-Edit-Clean TALLYING WS-Edit-Clean-Len         PB010   
004110              FOR ALL "."                                         PB010   
004120         IF WS-Edit-Clean-Len > 1                                 PB010   
004130             SET WS-Edit-Field-Bad TO TRUE                        PB010   
004140             GO TO 3050-EXIT                                      PB010   
004150         END-IF                                                   PB010   
004160     END-IF.                                                      PB010   
004170     MOVE WS-Edit-Clean TO WS-Edit-Numeric-Value.                 PB010   
004180     GO TO 3050-EXIT.                                             PB010   
004190 3050-EXIT.                                                       PB010   
004200     EXIT.                                                        PB010   
004210*                                                                 PB010   
004220 3060-STRIP-ONE-CHAR.                                             PB010   
004230     MOVE WS-Edit-Source (WS-Edit-Scan-Ptr:1) TO WS-Edit-One-Char.PB010   
004240     IF WS-Edit-One-Char NOT = ","                                PB010   
004250       AND WS-Edit-One-Char NOT = SPACE                           PB010   
004260         MOVE WS-Edit-One-Char                                    PB010   
004270             TO WS-Edit-Clean (WS-Edit-Out-Ptr:1)                 PB010   
004280         ADD 1 TO WS-Edit-Out-Ptr                                 PB010   
004290         ADD 1 TO WS-Edit-Clean-Len                               PB010   
004300     END-IF.                                                      PB010   
004310     ADD 1 TO WS-Edit-Scan-Ptr.                                   PB010   
004320     GO TO 3060-EXIT.                                             PB010   
004330 3060-EXIT.                                                       PB010   
004340     EXIT.                                                        PB010   
004350*                                                                 PB010   
004360*  FIRST-SEEN COUNTRY NAME FROM THE GDP FILE IS COPIED TO         PB010   
004370*  CTY-TABLE THE FIRST TIME ITS CODE IS MATCHED.                  PB010   
004380*                                                                 PB010   
004390 3110-REMEMBER-NAME.                                              PB010   
004400     GO TO 3110-EXIT.                                             PB010   
004410 3110-EXIT.                                                       PB010   
004420     EXIT.                                                        PB010   
004430*                                                                 PB010   
004440*  STEP 2 (CONTINUED) - ONE PASS OVER CTY-TABLE, MATCHING         PB010   
004450*  EACH COUNTRY CODE AGAINST THE FIRST GDP ROW FOR THAT CODE.     PB010   
004460*                                                                 PB010   
004470 3100-LINK-COUNTRY-NAMES.                                         PB010   
004480     IF Cty-Table-Count = ZERO                                    PB010   
004490         GO TO 3100-EXIT.                                         PB010   
004500     SET Cty-Idx TO 1.                                            PB010   
004510     PERFORM 3120-LINK-ONE-COUNTRY THRU 3120-EXIT                 PB010   
004520         UNTIL Cty-Idx > Cty-Table-Count.                         PB010   
004530     GO TO 3100-EXIT.                                             PB010   
004540 3100-EXIT.                                                       PB010   
004550     EXIT.                                                        PB010   
004560*                                                                 PB010   
004570 3120-LINK-ONE-COUNTRY.                                           PB010   
004580     SET Gdp-Idx TO 1.                                            PB010   
004590     PERFORM 3130-SCAN-GDP-FOR-NAME THRU 3130-EXIT                PB010   
004600         UNTIL Gdp-Idx > Gdp-Table-Count                          PB010   
004610            OR CtyT-Name-Is-Known (Cty-Idx).                      PB010   
004620     IF CtyT-Name-Not-Known (Cty-Idx)                             PB010   
004630         MOVE CtyT-Country-Code (Cty-Idx)                         PB010   
004640             TO CtyT-Country-Name (Cty-Idx)                       PB010   
004650         SET CtyT-Name-Is-Known (Cty-Idx) TO TRUE                 PB010   
004660     END-IF.                                                      PB010   
004670     SET Cty-Idx UP BY 1.                                         PB010   
004680     GO TO 3120-EXIT.                                             PB010   
004690 3120-EXIT.                                                       PB010   
004700     EXIT.                                                        PB010   
004710*                                                                 PB010   
004720 3130-SCAN-GDP-FOR-NAME.                                          PB010   
004730     IF GdpT-Country-Code (Gdp-Idx) = CtyT-Country-Code (Cty-Idx) PB010   
004740         MOVE GdpT-Country-Code (Gdp-Idx) TO WS-Gdp-Field-1       PB010   
004750         PERFORM 3140-FETCH-GDP-NAME THRU 3140-EXIT               PB010   
004760         SET CtyT-Name-Is-Known (Cty-Idx) TO TRUE                 PB010   
004770         MOVE Gdp-Table-Count TO Gdp-Idx                          PB010   
004780     END-IF.                                                      PB010   
004790     SET Gdp-Idx UP BY 1.                                         PB010   
004800     GO TO 3130-EXIT.                                             PB010   
004810 3130-EXIT.                                                       PB010   
004820     EXIT.                                                        PB010   
004830*                                                                 PB010   
004840*  THE GDP NAME WAS NOT KEPT IN GDP-TABLE (ONLY THE CODE IS       PB010   
004850*  PACKED THERE) SO THE ORIGINAL TEXT LINE IS NOT AVAILABLE       PB010   
004860*  HERE - THE NAME DEFAULTS TO THE COUNTRY CODE.  THIS MATCHES    PB010   
004870*  THE SPEC'S FALLBACK RULE FOR AN UNKNOWN COUNTRY NAME.          PB010   
004880*                                                                 PB010   
004890 3140-FETCH-GDP-NAME.                                             PB010   
004900     GO TO 3140-EXIT.                                             PB010   
004910 3140-EXIT.                                                       PB010   
004920     EXIT.                                                        PB010   
004930*                                                                 PB010   
004940*  BUILDS THE 28-CELL DECADE LIST 1750-2020 USED BY PARAS         PB010   
004950*  5000 AND 6000 TO WALK DECADES IN ORDER.                        PB010   
004960*                                                                 PB010   
004970 4000-BUILD-DECADE-TABLE.                                         PB010   
004980     MOVE 1750 TO WS-Decade-Year.                                 PB010   
004990     SET Wld-Idx TO 1.                                            PB010   
005000     PERFORM 4010-BUILD-ONE-DECADE THRU 4010-EXIT                 PB010   
005010         UNTIL Wld-Idx > Wld-Decade-Count.                        PB010   
005020     GO TO 4000-EXIT.                                             PB010   
005030 4000-EXIT.                                                       PB010   
005040     EXIT.                                                        PB010   
005050*                                                                 PB010   
005060 4010-BUILD-ONE-DECADE.                                           PB010   
005070     MOVE WS-Decade-Year TO WldT-Decade-Year (Wld-Idx).           PB010   
005080     MOVE ZERO TO WldT-World-Total (Wld-Idx).                     PB010   
005090     ADD 10 TO WS-Decade-Year.                                    PB010   
005100     SET Wld-Idx UP BY 1.                                         PB010   
005110     GO TO 4010-EXIT.                                             PB010   
005120 4010-EXIT.                                                       PB010   
005130     EXIT.                                                        PB010   
005140*                                                                 PB010   
005150*  STEP 3 OF THE BATCH FLOW - FOR EACH COUNTRY, FOR EACH          PB010   
005160*  DECADE, DERIVE (GDPPC, POP) AND EMIT ONE DETAIL ROW PER        PB010   
005170*  MATCHING ASSIGNMENT PERIOD.                                    PB010   
005180*                                                                 PB010   
005190 5000-PROCESS-COUNTRIES.                                          PB010   
005200     IF Cty-Table-Count = ZERO                                    PB010   
005210         GO TO 5000-EXIT.                                         PB010   
005220     SET Cty-Idx TO 1.                                            PB010   
005230     PERFORM 5010-PROCESS-ONE-COUNTRY THRU 5010-EXIT              PB010   
005240         UNTIL Cty-Idx > Cty-Table-Count.                         PB010   
005250     GO TO 5000-EXIT.                                             PB010   
005260 5000-EXIT.                                                       PB010   
005270     EXIT.                                                        PB010   
005280*                                                                 PB010   
005290 5010-PROCESS-ONE-COUNTRY.                                        PB010   
005300     PERFORM 5050-EXTRACT-COUNTRY-PERIODS THRU 5050-EXIT.         PB010   
005310     IF Prd-Table-Count = ZERO                                    PB010   
005320         SET Cty-Idx UP BY 1                                      PB010   
005330         GO TO 5010-EXIT.                                         PB010   
005340     PERFORM 5100-EXTRACT-COUNTRY-OBS THRU 5100-EXIT.             PB010   
005350     PERFORM 5150-SORT-OBS-TABLE THRU 5150-EXIT.                  PB010   
005360     IF Gdx-Table-Count = ZERO                                    PB010   
005370         SET Cty-Idx UP BY 1                                      PB010   
005380         GO TO 5010-EXIT.                                         PB010   
005390     SET Wld-Idx TO 1.                                            PB010   
005400     PERFORM 5200-PROCESS-ONE-DECADE THRU 5200-EXIT               PB010   
005410         UNTIL Wld-Idx > Wld-Decade-Count.                        PB010   
005420     SET Cty-Idx UP BY 1.                                         PB010   
005430     GO TO 5010-EXIT.                                             PB010   
005440 5010-EXIT.                                                       PB010   
005450     EXIT.                                                        PB010   
005460*                                                                 PB010   
005470*  COPIES THE CURRENT COUNTRY'S OWN ASSIGNMENT PERIODS OUT OF     PB010   
005480*  PER-TABLE SO PARA 5400 SEARCHES A SHORT LIST PER DECADE.       PB010   
005490*                                                                 PB010   
005500 5050-EXTRACT-COUNTRY-PERIODS.                                    PB010   
005510     MOVE ZERO TO Prd-Table-Count.                                PB010   
005520     IF Per-Table-Count = ZERO                                    PB010   
005530         GO TO 5050-EXIT.                                         PB010   
005540     SET Per-Idx TO 1.                                            PB010   
005550     PERFORM 5060-COPY-ONE-PERIOD THRU 5060-EXIT                  PB010   
005560         UNTIL Per-Idx > Per-Table-Count.                         PB010   
005570     GO TO 5050-EXIT.                                             PB010   
005580 5050-EXIT.                                                       PB010   
005590     EXIT.                                                        PB010   
005600*                                                                 PB010   
005610 5060-COPY-ONE-PERIOD.                                            PB010   
005620     IF PerT-Country-Code (Per-Idx) = CtyT-Country-Code (Cty-Idx) PB010   
005630       AND Prd-Table-Count < Prd-Table-Max                        PB010   
005640         ADD 1 TO Prd-Table-Count                                 PB010   
005650         SET Prd-Idx TO Prd-Table-Count                           PB010   
005660         MOVE PerT-Start-Year (Per-Idx)                           PB010   
005670             TO PrdT-Start-Year (Prd-Idx)                         PB010   
005680         MOVE PerT-End-Year (Per-Idx)                             PB010   
005690             TO PrdT-End-Year (Prd-Idx)                           PB010   
005700         MOVE PerT-Bloc-Name (Per-Idx)                            PB010   
005710             TO PrdT-Bloc-Name (Prd-Idx)                          PB010   
005720         MOVE PerT-Percentage (Per-Idx)                           PB010   
005730             TO PrdT-Percentage (Prd-Idx)                         PB010   
005740     END-IF.                                                      PB010   
005750     SET Per-Idx UP BY 1.                                         PB010   
005760     GO TO 5060-EXIT.                                             PB010   
005770 5060-EXIT.                                                       PB010   
005780     EXIT.                                                        PB010   
005790*                                                                 PB010   
005800*  COPIES THE CURRENT COUNTRY'S VALID GDP OBSERVATIONS OUT OF     PB010   
005810*  GDP-TABLE INTO GDX-TABLE (UNSORTED - 5150 SORTS NEXT).         PB010   
005820*                                                                 PB010   
005830 5100-EXTRACT-COUNTRY-OBS.                                        PB010   
005840     MOVE ZERO TO Gdx-Table-Count.                                PB010   
005850     IF Gdp-Table-Count = ZERO                                    PB010   
005860         GO TO 5100-EXIT.                                         PB010   
005870     SET Gdp-Idx TO 1.                                            PB010   
005880     PERFORM 5110-COPY-ONE-OBS THRU 5110-EXIT                     PB010   
005890         UNTIL Gdp-Idx > Gdp-Table-Count.                         PB010   
005900     GO TO 5100-EXIT.                                             PB010   
005910 5100-EXIT.                                                       PB010   
005920     EXIT.                                                        PB010   
005930*                                                                 PB010   
005940 5110-COPY-ONE-OBS.                                               PB010   
005950     IF GdpT-Country-Code (Gdp-Idx) = CtyT-Country-Code (Cty-Idx) PB010   
005960       AND Gdx-Table-Count < Gdx-Table-Max                        PB010   
005970         ADD 1 TO Gdx-Table-Count                                 PB010   
005980         SET Gdx-Idx TO Gdx-Table-Count                           PB010   
005990         MOVE GdpT-Year  (Gdp-Idx) TO GdxT-Year  (Gdx-Idx)        PB010   
006000         MOVE GdpT-Gdppc (Gdp-Idx) TO GdxT-Gdppc (Gdx-Idx)        PB010   
006010         MOVE GdpT-Pop   (Gdp-Idx) TO GdxT-Pop   (Gdx-Idx)        PB010   
006020     END-IF.                                                      PB010   
006030     SET Gdp-Idx UP BY 1.                                         PB010   
006040     GO TO 5110-EXIT.                                             PB010   
006050 5110-EXIT.                                                       PB010   
006060     EXIT.                                                        PB010   
006070*                                                                 PB010   
006080*  ASCENDING INSERTION SORT OF GDX-TABLE BY YEAR - UNDER 300      PB010   
006090*  ROWS PER COUNTRY, INSERTION SORT IS PLENTY.                    PB010   
006100*                                                                 PB010   
006110 5150-SORT-OBS-TABLE.                                             PB010   
006120     IF Gdx-Table-Count < 2                                       PB010   
006130         GO TO 5150-EXIT.                                         PB010   
006140     SET Gdx-Idx TO 2.                                            PB010   
006150     PERFORM 5160-SORT-OUTER THRU 5160-EXIT                       PB010   
006160         UNTIL Gdx-Idx > Gdx-Table-Count.                         PB010   
006170     GO TO 5150-EXIT.                                             PB010   
006180 5150-EXIT.                                                       PB010   
006190     EXIT.                                                        PB010   
006200*                                                                 PB010   
006210 5160-SORT-OUTER.                                                 PB010   
006220     MOVE GdxT-Year  (Gdx-Idx) TO GdxS-Year.                      PB010   
006230     MOVE GdxT-Gdppc (Gdx-Idx) TO GdxS-Gdppc.                     PB010   
006240     MOVE GdxT-Pop   (Gdx-Idx) TO GdxS-Pop.                       PB010   
006250     SET WS-Obs-Before-Idx TO Gdx-Idx.                            PB010   
006260     PERFORM 5170-SORT-INNER THRU 5170-EXIT                       PB010   
006270         UNTIL WS-Obs-Before-Idx < 2                              PB010   
006280            OR GdxT-Year (WS-Obs-Before-Idx - 1) NOT > GdxS-Year. PB010   
006290     SET Gdx-Idx UP BY 1.                                         PB010   
006300     GO TO 5160-EXIT.                                             PB010   
006310 5160-EXIT.                                                       PB010   
006320     EXIT.                                                        PB010   
006330*                                                                 PB010   
006340 5170-SORT-INNER.                                                 PB010   
006350     SET Gdx-Idx TO WS-Obs-Before-Idx.                            PB010   
006360     MOVE GdxT-Year  (Gdx-Idx - 1) TO GdxT-Year  (Gdx-Idx).       PB010   
006370     MOVE GdxT-Gdppc (Gdx-Idx - 1) TO GdxT-Gdppc (Gdx-Idx).       PB010   
006380     MOVE GdxT-Pop   (Gdx-Idx - 1) TO GdxT-Pop   (Gdx-Idx).       PB010   
006390     SUBTRACT 1 FROM WS-Obs-Before-Idx.                           PB010   
006400     SET Gdx-Idx TO WS-Obs-Before-Idx.                            PB010   
006410     MOVE GdxS-Year  TO GdxT-Year  (Gdx-Idx).                     PB010   
006420     MOVE GdxS-Gdppc  TO GdxT-Gdppc (Gdx-Idx).                    PB010   
006430     MOVE GdxS-Pop   TO GdxT-Pop   (Gdx-Idx).                     PB010   
006440     GO TO 5170-EXIT.                                             PB010   
006450 5170-EXIT.                                                       PB010   
006460     EXIT.                                                        PB010   
006470*                                                                 PB010   
006480*  ONE DECADE FOR THE CURRENT COUNTRY - DERIVE THE VALUE, AND     PB010   
006490*  IF IT IS DERIVABLE, EMIT A ROW FOR EVERY MATCHING PERIOD.      PB010   
006500*                                                                 PB010   
006510 5200-PROCESS-ONE-DECADE.                                         PB010   
006520     MOVE WldT-Decade-Year (Wld-Idx) TO WS-Decade-Year.           PB010   
006530     PERFORM 5300-DERIVE-GDP-VALUE THRU 5300-EXIT.                PB010   
006540     IF Gdx-Derived-Is-Ok                                         PB010   
006550         PERFORM 5400-FIND-BLOC-PERIODS THRU 5400-EXIT            PB010   
006560     END-IF.                                                      PB010   
006570     SET Wld-Idx UP BY 1.                                         PB010   
006580     GO TO 5200-EXIT.                                             PB010   
006590 5200-EXIT.                                                       PB010   
006600     EXIT.                                                        PB010   
006610*                                                                 PB010   
006620*  GDP DERIVATION AT WS-DECADE-YEAR - EXACT MATCH, THEN           PB010   
006630*  INTERPOLATION, THEN FORWARD OR BACKWARD EXTRAPOLATION, IN      PB010   
006640*  THAT ORDER, PER THE BUSINESS RULES FOR UNIT 1.                 PB010   
006650*                                                                 PB010   
006660 5300-DERIVE-GDP-VALUE.                                           PB010   
006670     SET Gdx-Derived-Not-Ok TO TRUE.                              PB010   
006680     SET WS-Obs-Found-Before TO "N".                              PB010   
006690     SET WS-Obs-Found-After TO "N".                               PB010   
006700     SET Gdx-Idx TO 1.                                            PB010   
006710     PERFORM 5305-SCAN-FOR-BRACKET THRU 5305-EXIT                 PB010   
006720         UNTIL Gdx-Idx > Gdx-Table-Count.                         PB010   
006730     IF WS-Have-Obs-Before                                        PB010   
006740       AND GdxT-Year (WS-Obs-Before-Idx) = WS-Decade-Year         PB010   
006750         PERFORM 5310-EXACT-MATCH THRU 5310-EXIT                  PB010   
006760         GO TO 5300-EXIT.                                         PB010   
006770     IF WS-Have-Obs-Before AND WS-Have-Obs-After                  PB010   
006780         PERFORM 5320-INTERPOLATE THRU 5320-EXIT                  PB010   
006790         GO TO 5300-EXIT.                                         PB010   
006800     IF WS-Have-Obs-Before                                        PB010   
006810         PERFORM 5330-FORWARD-EXTRAPOLATE THRU 5330-EXIT          PB010   
006820         GO TO 5300-EXIT.                                         PB010   
006830     IF WS-Have-Obs-After                                         PB010   
006840         PERFORM 5340-BACKWARD-EXTRAPOLATE THRU 5340-EXIT         PB010   
006850         GO TO 5300-EXIT.                                         PB010   
006860     GO TO 5300-EXIT.                                             PB010   
006870 5300-EXIT.                                                       PB010   
006880     EXIT.                                                        PB010   
006890*                                                                 PB010   
006900*  FINDS THE CLOSEST OBSERVATION AT OR BEFORE THE DECADE AND      PB010   
006910*  THE CLOSEST STRICTLY AFTER IT.  GDX-TABLE IS YEAR-ASCENDING    PB010   
006920*  SO A SINGLE FORWARD SCAN IS ENOUGH.                            PB010   
006930*                                                                 PB010   
006940 5305-SCAN-FOR-BRACKET.                                           PB010   
006950     IF GdxT-Year (Gdx-Idx) <= WS-Decade-Year                     PB010   
006960         SET WS-Obs-Before-Idx TO Gdx-Idx                         PB010   
006970         SET WS-Have-Obs-Before TO TRUE                           PB010   
006980     ELSE                                                         PB010   
006990         IF NOT WS-Have-Obs-After                                 PB010   
007000             SET WS-Obs-After-Idx TO Gdx-Idx                      PB010   
007010             SET WS-Have-Obs-After TO TRUE                        PB010   
007020         END-IF                                                   PB010   
007030     END-IF.                                                      PB010   
007040     SET Gdx-Idx UP BY 1.                                         PB010   
007050     GO TO 5305-EXIT.                                             PB010   
007060 5305-EXIT.                                                       PB010   
007070     EXIT.                                                        PB010   
007080*                                                                 PB010   
007090 5310-EXACT-MATCH.                                                PB010   
007100     MOVE GdxT-Gdppc (WS-Obs-Before-Idx) TO Gdx-Derived-Gdppc.    PB010   
007110     MOVE GdxT-Pop   (WS-Obs-Before-Idx) TO Gdx-Derived-Pop.      PB010   
007120     SET Gdx-Derived-Is-Ok TO TRUE.                               PB010   
007130     GO TO 5310-EXIT.                                             PB010   
007140 5310-EXIT.                                                       PB010   
007150     EXIT.                                                        PB010   
007160*                                                                 PB010   
007170*  LINEAR INTERPOLATION BETWEEN THE BRACKETING OBSERVATIONS -     PB010   
007180*  VALUE = V1 + (V2-V1) * (D-Y1) / (Y2-Y1).                       PB010   
007190*                                                                 PB010   
007200 5320-INTERPOLATE.                                                PB010   
007210     COMPUTE WS-Derive-Delta-Years =                              PB010   
007220         GdxT-Year (WS-Obs-After-Idx)                             PB010   
007230         - GdxT-Year (WS-Obs-Before-Idx).                         PB010   
007240     COMPUTE Gdx-Derived-Gdppc ROUNDED =                          PB010   
007250         GdxT-Gdppc (WS-Obs-Before-Idx) +                         PB010   
007260         (GdxT-Gdppc (WS-Obs-After-Idx)                           PB010   
007270          - GdxT-Gdppc (WS-Obs-Before-Idx))                       PB010   
007280         * (WS-Decade-Year - GdxT-Year (WS-Obs-Before-Idx))       PB010   
007290         / WS-Derive-Delta-Years.                                 PB010   
007300     COMPUTE Gdx-Derived-Pop ROUNDED =                            PB010   
007310         GdxT-Pop (WS-Obs-Before-Idx) +                           PB010   
007320         (GdxT-Pop (WS-Obs-After-Idx)                             PB010   
007330          - GdxT-Pop (WS-Obs-Before-Idx))                         PB010   
007340         * (WS-Decade-Year - GdxT-Year (WS-Obs-Before-Idx))       PB010   
007350         / WS-Derive-Delta-Years.                                 PB010   
007360     SET Gdx-Derived-Is-Ok TO TRUE.                               PB010   
007370     GO TO 5320-EXIT.                                             PB010   
007380 5320-EXIT.                                                       PB010   
007390     EXIT.                                                        PB010   
007400*                                                                 PB010   
007410*  FORWARD EXTRAPOLATION - OBSERVATIONS ONLY BEFORE THE           PB010   
007420*  DECADE.  A = D - LATEST YEAR; OVER 20 YEARS OUT, NO VALUE.     PB010   
007430*                                                                 PB010   
007440 5330-FORWARD-EXTRAPOLATE.                                        PB010   
007450     COMPUTE WS-Derive-A-Years =                                  PB010   
007460         WS-Decade-Year - GdxT-Year (WS-Obs-Before-Idx).          PB010   
007470     IF WS-Derive-A-Years > 20                                    PB010   
007480         GO TO 5330-EXIT.                                         PB010   
007490     IF WS-Obs-Before-Idx = 1                                     PB010   
007500         IF WS-Derive-A-Years > 10                                PB010   
007510             GO TO 5330-EXIT                                      PB010   
007520         END-IF                                                   PB010   
007530         MOVE GdxT-Gdppc (WS-Obs-Before-Idx) TO Gdx-Derived-Gdppc PB010   
007540         MOVE GdxT-Pop   (WS-Obs-Before-Idx) TO Gdx-Derived-Pop   PB010   
007550         SET Gdx-Derived-Is-Ok TO TRUE                            PB010   
007560         GO TO 5330-EXIT.                                         PB010   
007570     COMPUTE WS-Derive-Delta-Years =                              PB010   
007580         GdxT-Year (WS-Obs-Before-Idx)                            PB010   
007590         - GdxT-Year (WS-Obs-Before-Idx - 1).                     PB010   
007600     COMPUTE WS-Derive-Exponent = WS-Derive-A-Years.              PB010   
007610     COMPUTE WS-Derive-Growth-Gdppc =                             PB010   
007620         (GdxT-Gdppc (WS-Obs-Before-Idx) /                        PB010   
007630          GdxT-Gdppc (WS-Obs-Before-Idx - 1))                     PB010   
007640         ** (1 / WS-Derive-Delta-Years).                          PB010   
007650     COMPUTE WS-Derive-Growth-Pop =                               PB010   
007660         (GdxT-Pop (WS-Obs-Before-Idx) /                          PB010   
007670          GdxT-Pop (WS-Obs-Before-Idx - 1))                       PB010   
007680         ** (1 / WS-Derive-Delta-Years).                          PB010   
007690     COMPUTE Gdx-Derived-Gdppc ROUNDED =                          PB010   
007700         GdxT-Gdppc (WS-Obs-Before-Idx)                           PB010   
007710         * (WS-Derive-Growth-Gdppc ** WS-Derive-Exponent).        PB010   
007720     COMPUTE Gdx-Derived-Pop ROUNDED =                            PB010   
007730         GdxT-Pop (WS-Obs-Before-Idx)                             PB010   
007740         * (WS-Derive-Growth-Pop ** WS-Derive-Exponent).          PB010   
007750     SET Gdx-Derived-Is-Ok TO TRUE.                               PB010   
007760     GO TO 5330-EXIT.                                             PB010   
007770 5330-EXIT.                                                       PB010   
007780     EXIT.                                                        PB010   
007790*                                                                 PB010   
007800*  BACKWARD EXTRAPOLATION - OBSERVATIONS ONLY AFTER THE           PB010   
007810*  DECADE.  B = EARLIEST YEAR - D.  LIMIT IS 20 YEARS, RAISED     PB010   
007820*  TO 70 WHEN THREE OR MORE OBSERVATIONS EXIST.  GUARDED          PB010   
007830*  AGAINST GDP PER CAPITA RISING THE FURTHER BACK IT GOES.        PB010   
007840*                                                                 PB010   
007850 5340-BACKWARD-EXTRAPOLATE.                                       PB010   
007860     COMPUTE WS-Derive-B-Years =                                  PB010   
007870         GdxT-Year (WS-Obs-After-Idx) - WS-Decade-Year.           PB010   
007880     MOVE 20 TO WS-Derive-Limit-Years.                            PB010   
007890     IF Gdx-Table-Count >= 3                                      PB010   
007900         MOVE 70 TO WS-Derive-Limit-Years.                        PB010   
007910     IF WS-Derive-B-Years > WS-Derive-Limit-Years                 PB010   
007920         GO TO 5340-EXIT.                                         PB010   
007930     IF Gdx-Table-Count = 1                                       PB010   
007940         IF WS-Derive-B-Years > 10                                PB010   
007950             GO TO 5340-EXIT                                      PB010   
007960         END-IF                                                   PB010   
007970         MOVE GdxT-Gdppc (WS-Obs-After-Idx) TO Gdx-Derived-Gdppc  PB010   
007980         MOVE GdxT-Pop   (WS-Obs-After-Idx) TO Gdx-Derived-Pop    PB010   
007990         SET Gdx-Derived-Is-Ok TO TRUE                            PB010   
008000         GO TO 5340-EXIT.                                         PB010   
008010     IF Gdx-Table-Count = 2                                       PB010   
008020         SET WS-Idx TO 2                                          PB010   
008030     ELSE                                                         PB010   
008040         SET WS-Idx TO 3                                          PB010   
008050     END-IF.                                                      PB010   
008060     COMPUTE WS-Derive-Delta-Years =                              PB010   
008070         GdxT-Year (WS-Idx) - GdxT-Year (1).                      PB010   
008080     COMPUTE WS-Derive-Growth-Gdppc =                             PB010   
008090         (GdxT-Gdppc (WS-Idx) / GdxT-Gdppc (1))                   PB010   
008100         ** (1 / WS-Derive-Delta-Years).                          PB010   
008110     COMPUTE WS-Derive-Growth-Pop =                               PB010   
008120         (GdxT-Pop (WS-Idx) / GdxT-Pop (1))                       PB010   
008130         ** (1 / WS-Derive-Delta-Years).                          PB010   
008140     COMPUTE WS-Derive-Exponent = WS-Derive-B-Years.              PB010   
008150     COMPUTE Gdx-Derived-Gdppc ROUNDED =                          PB010   
008160         GdxT-Gdppc (1)                                           PB010   
008170         / (WS-Derive-Growth-Gdppc ** WS-Derive-Exponent).        PB010   
008180     IF Gdx-Derived-Gdppc > GdxT-Gdppc (1)                        PB010   
008190         SET Gdx-Derived-Not-Ok TO TRUE                           PB010   
008200         GO TO 5340-EXIT.                                         PB010   
008210     COMPUTE Gdx-Derived-Pop ROUNDED =                            PB010   
008220         GdxT-Pop (1)                                             PB010   
008230         / (WS-Derive-Growth-Pop ** WS-Derive-Exponent).          PB010   
008240     SET Gdx-Derived-Is-Ok TO TRUE.                               PB010   
008250     GO TO 5340-EXIT.                                             PB010   
008260 5340-EXIT.                                                       PB010   
008270     EXIT.                                                        PB010   
008280*                                                                 PB010   
008290*  FINDS EVERY BLOC-PERIOD IN PRD-TABLE COVERING THE CURRENT      PB010   
008300*  DECADE AND EMITS ONE DETAIL ROW FOR EACH MATCH.                PB010   
008310*                                                                 PB010   
008320 5400-FIND-BLOC-PERIODS.                                          PB010   
008330     IF Prd-Table-Count = ZERO                                    PB010   
008340         GO TO 5400-EXIT.                                         PB010   
008350     SET Prd-Idx TO 1.                                            PB010   
008360     PERFORM 5410-CHECK-ONE-PERIOD THRU 5410-EXIT                 PB010   
008370         UNTIL Prd-Idx > Prd-Table-Count.                         PB010   
008380     GO TO 5400-EXIT.                                             PB010   
008390 5400-EXIT.                                                       PB010   
008400     EXIT.                                                        PB010   
008410*                                                                 PB010   
008420 5410-CHECK-ONE-PERIOD.                                           PB010   
008430     IF WS-Decade-Year >= PrdT-Start-Year (Prd-Idx)               PB010   
008440       AND WS-Decade-Year <= PrdT-End-Year (Prd-Idx)              PB010   
008450         PERFORM 5450-EMIT-DETAIL-ROW THRU 5450-EXIT              PB010   
008460     END-IF.                                                      PB010   
008470     SET Prd-Idx UP BY 1.                                         PB010   
008480     GO TO 5410-EXIT.                                             PB010   
008490 5410-EXIT.                                                       PB010   
008500     EXIT.                                                        PB010   
008510*                                                                 PB010   
008520*  APPENDS ONE ROW TO DET-TABLE.  GDP-PERCENT IS LEFT AT ZERO     PB010   
008530*  HERE - PARA 6500 FILLS IT IN ON THE THIRD PASS.                PB010   
008540*                                                                 PB010   
008550 5450-EMIT-DETAIL-ROW.                                            PB010   
008560     IF Det-Table-Count >= Det-Table-Max                          PB010   
008570         GO TO 5450-EXIT.                                         PB010   
008580     ADD 1 TO Det-Table-Count.                                    PB010   
008590     SET Det-Idx TO Det-Table-Count.                              PB010   
008600     MOVE CtyT-Country-Code (Cty-Idx)                             PB010   
008610         TO DetT-Country-Code (Det-Idx).                          PB010   
008620     MOVE CtyT-Country-Name (Cty-Idx)                             PB010   
008630         TO DetT-Country-Name (Det-Idx).                          PB010   
008640     MOVE WS-Decade-Year              TO DetT-Year (Det-Idx).     PB010   
008650     MOVE PrdT-Bloc-Name (Prd-Idx)    TO DetT-Bloc-Name (Det-Idx).PB010   
008660     MOVE PrdT-Percentage (Prd-Idx)                               PB010   
008670         TO DetT-Bloc-Percentage (Det-Idx).                       PB010   
008680     MOVE Gdx-Derived-Gdppc           TO DetT-Gdppc (Det-Idx).    PB010   
008690     MOVE Gdx-Derived-Pop             TO DetT-Pop (Det-Idx).      PB010   
008700     COMPUTE DetT-Gdp (Det-Idx) ROUNDED =                         PB010   
008710         Gdx-Derived-Gdppc * Gdx-Derived-Pop.                     PB010   
008720     COMPUTE DetT-Weighted-Gdp (Det-Idx) ROUNDED =                PB010   
008730         DetT-Gdp (Det-Idx) * PrdT-Percentage (Prd-Idx) / 100.    PB010   
008740     MOVE ZERO TO DetT-Gdp-Percent (Det-Idx).                     PB010   
008750     GO TO 5450-EXIT.                                             PB010   
008760 5450-EXIT.                                                       PB010   
008770     EXIT.                                                        PB010   
008780*                                                                 PB010   
008790*  STEP 4 - SECOND PASS OVER DET-TABLE, ACCUMULATING EACH         PB010   
008800*  DECADE'S WORLD TOTAL OF WEIGHTED GDP.                          PB010   
008810*                                                                 PB010   
008820 6000-ACCUMULATE-WORLD-TOTALS.                                    PB010   
008830     IF Det-Table-Count = ZERO                                    PB010   
008840         GO TO 6000-EXIT.                                         PB010   
008850     SET Det-Idx TO 1.                                            PB010   
008860     PERFORM 6010-ADD-ONE-ROW THRU 6010-EXIT                      PB010   
008870         UNTIL Det-Idx > Det-Table-Count.                         PB010   
008880     GO TO 6000-EXIT.                                             PB010   
008890 6000-EXIT.                                                       PB010   
008900     EXIT.                                                        PB010   
008910*                                                                 PB010   
008920 6010-ADD-ONE-ROW.                                                PB010   
008930     COMPUTE WS-Decade-Idx =                                      PB010   
008940         (DetT-Year (Det-Idx) - 1750) / 10 + 1.                   PB010   
008950     ADD DetT-Weighted-Gdp (Det-Idx)                              PB010   
008960         TO WldT-World-Total (WS-Decade-Idx).                     PB010   
008970     SET Det-Idx UP BY 1.                                         PB010   
008980     GO TO 6010-EXIT.                                             PB010   
008990 6010-EXIT.                                                       PB010   
009000     EXIT.                                                        PB010   
009010*                                                                 PB010   
009020*  STEP 5 - THIRD PASS OVER DET-TABLE, SETTING GDP-PERCENT        PB010   
009030*  NOW THAT EVERY DECADE'S WORLD TOTAL IS KNOWN.                  PB010   
009040*                                                                 PB010   
009050 6500-COMPUTE-GDP-PERCENT.                                        PB010   
009060     IF Det-Table-Count = ZERO                                    PB010   
009070         GO TO 6500-EXIT.                                         PB010   
009080     SET Det-Idx TO 1.                                            PB010   
009090     PERFORM 6510-PERCENT-ONE-ROW THRU 6510-EXIT                  PB010   
009100         UNTIL Det-Idx > Det-Table-Count.                         PB010   
009110     GO TO 6500-EXIT.                                             PB010   
009120 6500-EXIT.                                                       PB010   
009130     EXIT.                                                        PB010   
009140*                                                                 PB010   
009150 6510-PERCENT-ONE-ROW.                                            PB010   
009160     COMPUTE WS-Decade-Idx =                                      PB010   
009170         (DetT-Year (Det-Idx) - 1750) / 10 + 1.                   PB010   
009180     MOVE WldT-World-Total (WS-Decade-Idx)                        PB010   
009190         TO WS-World-Total-This-Decade.                           PB010   
009200     IF WS-World-Total-This-Decade = ZERO                         PB010   
009210         MOVE ZERO TO DetT-Gdp-Percent (Det-Idx)                  PB010   
009220     ELSE                                                         PB010   
009230         COMPUTE DetT-Gdp-Percent (Det-Idx) ROUNDED =             PB010   
009240             DetT-Weighted-Gdp (Det-Idx)                          PB010   
009250             / WS-World-Total-This-Decade * 100                   PB010   
009260     END-IF.                                                      PB010   
009270     SET Det-Idx UP BY 1.                                         PB010   
009280     GO TO 6510-EXIT.                                             PB010   
009290 6510-EXIT.                                                       PB010   
009300     EXIT.                                                        PB010   
009310*                                                                 PB010   
009320*  STEP 6 - WRITES OUT-DETAIL WITH A HEADER ROW.  DET-TABLE       PB010   
009330*  IS ALREADY IN COUNTRY-CODE/YEAR ORDER (CTY-TABLE WAS           PB010   
009340*  SORTED IN PARA 2100, DECADES ARE WALKED ASCENDING).            PB010   
009350*                                                                 PB010   
009360 7000-WRITE-DETAIL-FILE.                                          PB010   
009370     MOVE "COUNTRY-CODE,COUNTRY-NAME,YEAR,BLOC-NAME,"             PB010   
009380         TO PB-Detail-Line.                                       PB010   
009390     STRING PB-Detail-Line DELIMITED BY SIZE                      PB010   
009400         "BLOC-PERCENTAGE,GDPPC,POP,GDP,GDP-PERCENT"              PB010   
009410             DELIMITED BY SIZE                                    PB010   
009420         INTO PB-Detail-Line.                                     PB010   
009430     WRITE PB-Detail-Line.                                        PB010   
009440     IF Det-Table-Count = ZERO                                    PB010   
009450         GO TO 7000-EXIT.                                         PB010   
009460     SET Det-Idx TO 1.                                            PB010   
009470     PERFORM 7010-WRITE-ONE-ROW THRU 7010-EXIT                    PB010   
009480         UNTIL Det-Idx > Det-Table-Count.                         PB010   
009490     GO TO 7000-EXIT.                                             PB010   
009500 7000-EXIT.                                                       PB010   
009510     EXIT.                                                        PB010   
009520*                                                                 PB010   
009530 7010-WRITE-ONE-ROW.                                              PB010   
009540     MOVE DetT-Year (Det-Idx)         TO WS-Edit-Year-Out.        PB010   
009550     MOVE DetT-Bloc-Percentage (Det-Idx) TO WS-Edit-Pct-Out.      PB010   
009560     MOVE DetT-Gdp-Percent (Det-Idx)  TO WS-Edit-Gdp-Pct-Out.     PB010   
009570*                                                                 PB010   
009580*  GDPPC/POP/GDP ARE CARRIED IN THE TABLE AT FOUR DECIMAL         PB010   
009590*  PLACES OF WORKING PRECISION (SEE WSPBDET.COB) BUT SPEC         PB010   
009600*  CALLS FOR THEM ROUNDED TO THE NEAREST WHOLE UNIT ON THE        PB010   
009610*  DETAIL FILE - COMPUTE ROUNDED INTO THE INTEGER-ONLY            PB010   
009620*  EDITED FIELDS RATHER THAN A PLAIN MOVE, WHICH WOULD JUST       PB010   
009630*  TRUNCATE THE FRACTION.                                         PB010   
009640*                                                                 PB010   
009650     COMPUTE WS-Edit-Gdppc-Out ROUNDED =                          PB010   
009660         DetT-Gdppc (Det-Idx).                                    PB010   
009670     COMPUTE WS-Edit-Pop-Out ROUNDED =                            PB010   
009680         DetT-Pop (Det-Idx).                                      PB010   
009690     COMPUTE WS-Edit-Gdp-Out ROUNDED =                            PB010   
009700         DetT-Gdp (Det-Idx).                                      PB010   
009710     STRING DetT-Country-Code (Det-Idx) DELIMITED BY SPACE        PB010   
009720            "," DELIMITED BY SIZE                                 PB010   
009730            DetT-Country-Name (Det-Idx) DELIMITED BY SIZE         PB010   
009740            "," DELIMITED BY SIZE                                 PB010   
009750            WS-Edit-Year-Out DELIMITED BY SIZE                    PB010   
009760            "," DELIMITED BY SIZE                                 PB010   
009770            DetT-Bloc-Name (Det-Idx) DELIMITED BY SIZE            PB010   
009780            "," DELIMITED BY SIZE                                 PB010   
009790            WS-Edit-Pct-Out DELIMITED BY SIZE                     PB010   
009800            "," DELIMITED BY SIZE                                 PB010   
009810            WS-Edit-Gdppc-Out DELIMITED BY SIZE                   PB010   
009820            "," DELIMITED BY SIZE                                 PB010   
009830            WS-Edit-Pop-Out DELIMITED BY SIZE                     PB010   
009840            "," DELIMITED BY SIZE                                 PB010   
009850            WS-Edit-Gdp-Out DELIMITED BY SIZE                     PB010   
009860            "," DELIMITED BY SIZE                                 PB010   
009870            WS-Edit-Gdp-Pct-Out DELIMITED BY SIZE                 PB010   
009880         INTO PB-Detail-Line.                                     PB010   
009890     WRITE PB-Detail-Line.                                        PB010   
009900     ADD 1 TO WS-Rec-Count.                                       PB010   
009910     SET Det-Idx UP BY 1.                                         PB010   
009920     GO TO 7010-EXIT.                                             PB010   
009930 7010-EXIT.                                                       PB010   
009940     EXIT.                                                        PB010   
009950*                                                                 PB010   
009960 9999-TERMINATE.                                                  PB010   
009970     DISPLAY "PB010 - DETAIL RECORDS WRITTEN: " WS-Rec-Count.     PB010   
009980     DISPLAY "PB010 - GDP ROWS SKIPPED ON LOAD: " WS-Skip-Count.  PB010   
009990     IF PB-Test-Run-Switch                                        PB010   
010000         DISPLAY "PB010 - TEST-RUN SWITCH (UPSI-0) IS ON"         PB010   
010010     END-IF.                                                      PB010   
010020     GO TO 9999-EXIT.                                             PB010   
010030 9999-EXIT.                                                       PB010   
010040     EXIT.                                                        PB010   
