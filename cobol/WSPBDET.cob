000100*****************************************************             WSPBDET 
000110*                                                   *             WSPBDET 
000120*   RECORD DEFINITION FOR THE POWER-BLOC GDP        *             WSPBDET 
000130*   DETAIL FILE (OUT-DETAIL) AND ITS WORKING TABLE   *            WSPBDET 
000140*                                                     *           WSPBDET 
000150*****************************************************             WSPBDET 
000160*  OUTPUT OF PB010, INPUT TO PB020.  ONE ROW PER                  WSPBDET 
000170*  COUNTRY/DECADE/ASSIGNMENT-PERIOD THAT COULD BE                 WSPBDET 
000180*  DERIVED.  SORTED BY COUNTRY CODE THEN YEAR ON DISK.            WSPBDET 
000190*                                                                 WSPBDET 
000200* 05/02/26 DRF - CREATED.                                         WSPBDET 
000210* 13/02/26 DRF - DET-WEIGHTED-GDP ADDED TO THE TABLE              WSPBDET 
000220*                FORM ONLY - IT IS A WORKING ACCUMULATOR          WSPBDET 
000230*                FOR PARA 6000/6500 AND IS NEVER WRITTEN.         WSPBDET 
000240* 21/02/26 KLM - DET-TABLE-MAX RAISED 12000 TO 20000,             WSPBDET 
000250*                RAN SHORT ON THE FULL 1750-2020 RANGE            WSPBDET 
000260*                WITH SPLIT-COUNTRY PERIODS INCLUDED.             WSPBDET 
000270*                                                                 WSPBDET 
000280 01  PB-Detail-Record.                                            WSPBDET 
000290     03  Det-Country-Code         pic x(10).                      WSPBDET 
000300     03  Det-Country-Name         pic x(40).                      WSPBDET 
000310     03  Det-Year                 pic 9(4).                       WSPBDET 
000320     03  Det-Bloc-Name            pic x(30).                      WSPBDET 
000330     03  Det-Bloc-Percentage      pic 9(3)v99.                    WSPBDET 
000340     03  Det-Gdppc                pic 9(9).                       WSPBDET 
000350     03  Det-Pop                  pic 9(9).                       WSPBDET 
000360     03  Det-Gdp                  pic 9(15).                      WSPBDET 
000370     03  Det-Gdp-Percent          pic 9(3)v99.                    WSPBDET 
000380     03  filler                   pic x(8).                       WSPBDET 
000390*                                                                 WSPBDET 
000400*  WORKING TABLE HOLDING EVERY EMITTED DETAIL ROW FOR             WSPBDET 
000410*  THE THREE PASSES OF PB010 (EMIT, WORLD TOTAL, PERCENT)         WSPBDET 
000420*  BEFORE THE SINGLE WRITE-OUT PASS OF PARA 7000.  ROWS           WSPBDET 
000430*  ARE APPENDED IN COUNTRY-CODE/YEAR ORDER ALREADY, SINCE         WSPBDET 
000440*  CTY-TABLE IS PRE-SORTED AND DECADES ARE WALKED ASCENDING.      WSPBDET 
000450*                                                                 WSPBDET 
000460 01  Det-Table-Max                pic 9(5) comp value 20000.      WSPBDET 
000470 01  Det-Table.                                                   WSPBDET 
000480     03  Det-Table-Entry          occurs 20000 times              WSPBDET 
000490                                   indexed by Det-Idx.            WSPBDET 
000500         05  DetT-Country-Code    pic x(10).                      WSPBDET 
000510         05  DetT-Country-Name    pic x(40).                      WSPBDET 
000520         05  DetT-Year            pic 9(4)        comp.           WSPBDET 
000530         05  DetT-Bloc-Name       pic x(30).                      WSPBDET 
000540         05  DetT-Bloc-Percentage pic 9(3)v99      comp-3.        WSPBDET 
000550         05  DetT-Gdppc           pic 9(9)v9999    comp-3.        WSPBDET 
000560         05  DetT-Pop             pic 9(11)v9999   comp-3.        WSPBDET 
000570         05  DetT-Gdp             pic 9(17)v9999   comp-3.        WSPBDET 
000580         05  DetT-Weighted-Gdp    pic 9(17)v9999   comp-3.        WSPBDET 
000590         05  DetT-Gdp-Percent     pic 9(3)v99      comp-3.        WSPBDET 
000600         05  filler               pic x(4).                       WSPBDET 
000610 01  Det-Table-Count              pic 9(5) comp value zero.       WSPBDET 
000620*                                                                 WSPBDET 
000630*  WORLD-WEIGHTED-GDP ACCUMULATOR, ONE CELL PER DECADE -          WSPBDET 
000640*  SUBSCRIPT IS (YEAR - 1750) / 10 + 1, SO NO SEARCH IS           WSPBDET 
000650*  NEEDED TO FIND A DECADE'S CELL FROM ITS YEAR.                  WSPBDET 
000660*                                                                 WSPBDET 
000670 01  Wld-Decade-Count             pic 9(2) comp value 28.         WSPBDET 
000680 01  Wld-Total-Table.                                             WSPBDET 
000690     03  WldT-Entry               occurs 28 times                 WSPBDET 
000700                                   indexed by Wld-Idx.            WSPBDET 
000710         05  WldT-Decade-Year     pic 9(4)         comp.          WSPBDET 
000720         05  WldT-World-Total     pic 9(19)v9999   comp-3.        WSPBDET 
