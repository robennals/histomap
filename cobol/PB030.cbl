000100****************************************************************  PB030   
000110*                                                              *  PB030   
000120*   PB030 - WORLD-POWER TABLE MERGE                           *   PB030   
000130*                                                              *  PB030   
000140****************************************************************  PB030   
000150 IDENTIFICATION DIVISION.                                         PB030   
000160 PROGRAM-ID.     PB030.                                           PB030   
000170 AUTHOR.         D R FENWICK.                                     PB030   
000180 INSTALLATION.   HIST-ECON BATCH SUITE.                           PB030   
000190 DATE-WRITTEN.   09/02/1991.                                      PB030   
000200 DATE-COMPILED.                                                   PB030   
000210 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          PB030   
000220*                                                                 PB030   
000230*  MERGES PB020'S MODERN (1750-2020) BLOC SUMMARY TABLE INTO      PB030   
000240*  THE LONG-HORIZON "BRITISH" WORLD-POWER TABLE, WHICH ALSO       PB030   
000250*  COVERS THE ANCIENT EMPIRES BACK BEYOND 1750.  FOR ANY YEAR     PB030   
000260*  PRESENT IN BOTH, THE MODERN FIGURES WIN OUTRIGHT AND THE       PB030   
000270*  ANCIENT-EMPIRE COLUMNS ARE ZEROED; OTHER YEARS PASS THROUGH    PB030   
000280*  FROM THE LONG-HORIZON TABLE UNCHANGED.  LAST OF THE THREE      PB030   
000290*  PB0N0 STEPS - REWRITES THE LONG-HORIZON TABLE IN PLACE.        PB030   
000300*                                                                 PB030   
000310*  CHANGE LOG                                                     PB030   
000320*  ----------                                                     PB030   
000330* 09/02/91 DRF  CREATED - FIRST CUT, MODERN TABLE TREATED AS      PB030   
000340*               ADDITIONAL ROWS ONLY, NO OVERLAP HANDLING.        PB030   
000350* 18/02/91 DRF  OVERLAP-YEAR PRECEDENCE RULE ADDED AFTER THE      PB030   
000360*               1750-1900 ROWS CAME OUT DOUBLE-COUNTED - ONE      PB030   
000370*               ROW FROM EACH TABLE FOR THE SAME YEAR.            PB030   
000380* 25/02/91 KLM  COLUMN-NAME MATCHING MADE EXPLICIT (PARA 5050)    PB030   
000390*               RATHER THAN ASSUMING A FIXED COLUMN POSITION -    PB030   
000400*               THE MODERN TABLE'S COLUMN COUNT VARIES RUN TO     PB030   
000410*               RUN WITH HOW MANY BLOCS ARE PRESENT.              PB030   
000420* 12/04/93 DRF  OVERLAP MIN/MAX/COUNT DISPLAY ADDED (PARA 4000)   PB030   
000430*               AT THE REVIEWER'S REQUEST, TO SPOT A BAD RUN      PB030   
000440*               WITHOUT COMPARING BOTH FILES BY EYE.              PB030   
000450* 30/01/95 KLM  WPR-HEADER-LINE NOW CAPTURED VERBATIM FROM THE    PB030   
000460*               INPUT FILE RATHER THAN REBUILT - A MANUALLY       PB030   
000470*               TYPED HEADER HAD DRIFTED FROM THE REAL COLUMN     PB030   
000480*               ORDER ON DISK MORE THAN ONCE.                     PB030   
000490* 18/11/98 DRF  Y2K REVIEW - YEAR FIELDS ARE FOUR-DIGIT           PB030   
000500*               THROUGHOUT, NO CHANGE REQUIRED.                   PB030   
000510* 14/08/06 KLM  WPR-TABLE-MAX RAISED TO 400, ANCIENT-EMPIRE       PB030   
000520*               ROWS NOW EXTEND WELL BACK PAST 1000 BC.           PB030   
000530* 04/02/26 DRF  REVIEWED FOR THE CURRENT BLOC LIST; NO LOGIC      PB030   
000540*               CHANGE, COMMENTS BROUGHT UP TO DATE.              PB030   
000550*                                                                 PB030   
000560 ENVIRONMENT DIVISION.                                            PB030   
000570 CONFIGURATION SECTION.                                           PB030   
000580 SOURCE-COMPUTER.  IBM-370.                                       PB030   
000590 OBJECT-COMPUTER.  IBM-370.                                       PB030   
000600 SPECIAL-NAMES.                                                   PB030   
000610     C01 IS TOP-OF-FORM                                           PB030   
000620     CLASS PB-NUMERIC-CLASS IS "0" THRU "9"                       PB030   
000630     UPSI-0 IS PB-TEST-RUN-SWITCH.                                PB030   
000640 INPUT-OUTPUT SECTION.                                            PB030   
000650 FILE-CONTROL.                                                    PB030   
000660     SELECT PB-World-In-File  ASSIGN TO "INWRLDPW"                PB030   
000670            ORGANIZATION IS LINE SEQUENTIAL                       PB030   
000680            FILE STATUS IS WS-Wpi-File-Status.                    PB030   
000690     SELECT PB-World-Out-File ASSIGN TO "OUTWRLDPW"               PB030   
000700            ORGANIZATION IS LINE SEQUENTIAL                       PB030   
000710            FILE STATUS IS WS-Wpo-File-Status.                    PB030   
000720     SELECT PB-Summary-File    ASSIGN TO "INSUMM02"               PB030   
000730            ORGANIZATION IS LINE SEQUENTIAL                       PB030   
000740            FILE STATUS IS WS-Sum-File-Status.                    PB030   
000750*                                                                 PB030   
000760 DATA DIVISION.                                                   PB030   
000770 FILE SECTION.                                                    PB030   
000780*                                                                 PB030   
000790 FD  PB-World-In-File.                                            PB030   
000800 01  PB-World-In-Line             pic x(400).                     PB030   
000810*                                                                 PB030   
000820 FD  PB-World-Out-File.                                           PB030   
000830 01  PB-World-Out-Line            pic x(400).                     PB030   
000840*                                                                 PB030   
000850 FD  PB-Summary-File.                                             PB030   
000860 01  PB-Summary-Line              pic x(300).                     PB030   
000870*                                                                 PB030   
000880 WORKING-STORAGE SECTION.                                         PB030   
000890 01  WS-Prog-Name                 pic x(8)  value "PB030   ".     PB030   
000900 01  WS-Wpi-File-Status           pic xx    value "00".           PB030   
000910 01  WS-Wpo-File-Status           pic xx    value "00".           PB030   
000920 01  WS-Sum-File-Status           pic xx    value "00".           PB030   
000930 01  WS-Wpi-Eof-Switch             pic x    value "N".            PB030   
000940     88  WS-Wpi-At-Eof                 value "Y".                 PB030   
000950 01  WS-Sum-Eof-Switch             pic x    value "N".            PB030   
000960     88  WS-Sum-At-Eof                 value "Y".                 PB030   
000970*                                                                 PB030   
000980*  MODERN TABLE HEADER COLUMN NAMES, CAPTURED FROM THE SAME       PB030   
000990*  OUT-SUMMARY HEADER LINE THAT PB020 WROTE, SO PARA 5000 CAN     PB030   
001000*  MATCH MODERN COLUMNS AGAINST LONG-HORIZON COLUMNS BY NAME.     PB030   
001010*                                                                 PB030   
001020 01  Sumhdr-Column-Max              pic 9(2) comp value 20.       PB030   
001030 01  Sumhdr-Column-Table.                                         PB030   
001040     03  Sumhdr-Column-Entry        occurs 20 times               PB030   
001050                                    indexed by Shc-Idx.           PB030   
001060         05  ShcT-Name              pic x(30).                    PB030   
001070 01  Sumhdr-Column-Count            pic 9(2) comp value zero.     PB030   
001080*                                                                 PB030   
001090*  LONG-HORIZON TABLE HEADER COLUMN NAMES - BLOC COLUMNS          PB030   
001100*  FIRST (MATCHED AGAINST SUMHDR-COLUMN-TABLE), THEN THE          PB030   
001110*  FIVE FIXED ANCIENT-EMPIRE COLUMNS.                             PB030   
001120*                                                                 PB030   
001130 01  Wldhdr-Column-Max               pic 9(2) comp value 20.      PB030   
001140 01  Wldhdr-Column-Table.                                         PB030   
001150     03  Wldhdr-Column-Entry         occurs 20 times              PB030   
001160                                     indexed by Whc-Idx.          PB030   
001170         05  WhcT-Name               pic x(30).                   PB030   
001180         05  WhcT-Is-Ancient         pic x.                       PB030   
001190             88  WhcT-Ancient-Col        value "Y".               PB030   
001200             88  WhcT-Bloc-Col            value "N".              PB030   
001210 01  Wldhdr-Column-Count              pic 9(2) comp value zero.   PB030   
001220*                                                                 PB030   
001230 01  WS-Unstr-Field                   pic x(30).                  PB030   
001240 01  WS-Unstr-Ptr                     pic 9(3) comp.              PB030   
001250*                                                                 PB030   
001260 01  WS-In-Year                       pic 9(4) comp.              PB030   
001270 01  WS-Overlap-Count                  pic 9(3) comp value zero.  PB030   
001280 01  WS-Overlap-Min-Year               pic 9(4) comp value zero.  PB030   
001290 01  WS-Overlap-Max-Year               pic 9(4) comp value zero.  PB030   
001300 01  WS-Overlap-Seen                   pic x   value "N".         PB030   
001310     88  WS-Overlap-First-Seen             value "Y".             PB030   
001320*                                                                 PB030   
001330 01  WS-Match-Sub                      pic 9(2) comp.             PB030   
001340 01  WS-Col-Scan-Idx                   pic 9(2) comp.             PB030   
001350 01  WS-Row-Count-Out                  pic 9(3) comp value zero.  PB030   
001360 01  WS-Edit-Pct-Out                   pic z(3)9.99.              PB030   
001370*                                                                 PB030   
001380 COPY WSPBWLD.                                                    PB030   
001390 COPY WSPBSUM.                                                    PB030   
001400 COPY WSPBCON.                                                    PB030   
001410*                                                                 PB030   
001420 PROCEDURE DIVISION.                                              PB030   
001430*                                                                 PB030   
001440 1000-MAIN-CONTROL.                                               PB030   
001450     OPEN INPUT PB-World-In-File                                  PB030   
001460                PB-Summary-File.                                  PB030   
001470     PERFORM 2000-LOAD-WORLD-POWER THRU 2000-EXIT.                PB030   
001480     PERFORM 3000-LOAD-SUMMARY-FILE THRU 3000-EXIT.               PB030   
001490     CLOSE PB-World-In-File                                       PB030   
001500           PB-Summary-File.                                       PB030   
001510     PERFORM 4000-DETERMINE-OVERLAP THRU 4000-EXIT.               PB030   
001520     PERFORM 5000-MERGE-ROWS THRU 5000-EXIT.                      PB030   
001530     OPEN OUTPUT PB-World-Out-File.                               PB030   
001540     PERFORM 6000-WRITE-WORLD-POWER THRU 6000-EXIT.               PB030   
001550     CLOSE PB-World-Out-File.                                     PB030   
001560     PERFORM 9999-TERMINATE THRU 9999-EXIT.                       PB030   
001570     STOP RUN.                                                    PB030   
001580*                                                                 PB030   
001590*  STEP 1 OF THE BATCH FLOW - READS THE LONG-HORIZON TABLE IN     PB030   
001600*  ITS ORIGINAL ROW ORDER, CAPTURING THE HEADER VERBATIM AND      PB030   
001610*  SPLITTING ITS COLUMN NAMES INTO WLDHDR-COLUMN-TABLE (BLOC      PB030   
001620*  COLUMNS FIRST, THEN THE FIVE FIXED ANCIENT COLUMNS).           PB030   
001630*                                                                 PB030   
001640 2000-LOAD-WORLD-POWER.                                           PB030   
001650     READ PB-World-In-File INTO PB-World-In-Line                  PB030   
001660         AT END SET WS-Wpi-At-Eof TO TRUE.                        PB030   
001670     IF NOT WS-Wpi-At-Eof                                         PB030   
001680         MOVE PB-World-In-Line TO Wpr-Header-Line                 PB030   
001690         PERFORM 2010-SPLIT-WORLD-HEADER THRU 2010-EXIT           PB030   
001700     END-IF.                                                      PB030   
001710     PERFORM 2050-WORLD-LOOP THRU 2050-EXIT                       PB030   
001720         UNTIL WS-Wpi-At-Eof.                                     PB030   
001730     GO TO 2000-EXIT.                                             PB030   
001740 2000-EXIT.                                                       PB030   
001750     EXIT.                                                        PB030   
001760*                                                                 PB030   
001770*  BREAKS THE CAPTURED HEADER LINE INTO WLDHDR-COLUMN-TABLE.      PB030   
001780*  THE FIRST FIELD ("YEAR") IS DISCARDED; THE LAST FIVE           PB030   
001790*  FIELDS ARE FLAGGED ANCIENT, THE REST ARE BLOC COLUMNS.         PB030   
001800*                                                                 PB030   
001810 2010-SPLIT-WORLD-HEADER.                                         PB030   
001820     MOVE ZERO TO Wldhdr-Column-Count.                            PB030   
001830     MOVE 1 TO WS-Unstr-Ptr.                                      PB030   
001840 2015-NEXT-HEADER-FIELD.                                          PB030   
001850     UNSTRING Wpr-Header-Line DELIMITED BY ","                    PB030   
001860         INTO WS-Unstr-Field                                      PB030   
001870         WITH POINTER WS-Unstr-Ptr.                               PB030   
001880     IF WS-Unstr-Field = SPACES                                   PB030   
001890         GO TO 2016-FLAG-ANCIENT-COLS.                            PB030   
001900     IF WS-Unstr-Field NOT = "Year"                               PB030   
001910       AND Wldhdr-Column-Count < Wldhdr-Column-Max                PB030   
001920         ADD 1 TO Wldhdr-Column-Count                             PB030   
001930         SET Whc-Idx TO Wldhdr-Column-Count                       PB030   
001940         MOVE WS-Unstr-Field TO WhcT-Name (Whc-Idx)               PB030   
001950         SET WhcT-Bloc-Col (Whc-Idx) TO TRUE                      PB030   
001960     END-IF.                                                      PB030   
001970     IF WS-Unstr-Ptr < LENGTH OF Wpr-Header-Line                  PB030   
001980         GO TO 2015-NEXT-HEADER-FIELD.                            PB030   
001990*                                                                 PB030   
002000*  THE LAST ANC-COLUMN-COUNT COLUMNS READ ABOVE ARE ALWAYS        PB030   
002010*  THE FIXED ANCIENT-EMPIRE COLUMNS, WHATEVER THEIR NAME -        PB030   
002020*  SWITCH THEIR FLAG NOW THAT THE TOTAL COUNT IS KNOWN.           PB030   
002030*                                                                 PB030   
002040 2016-FLAG-ANCIENT-COLS.                                          PB030   
002050     COMPUTE WS-Match-Sub =                                       PB030   
002060         Wldhdr-Column-Count - Anc-Column-Count + 1.              PB030   
002070     SET Whc-Idx TO WS-Match-Sub.                                 PB030   
002080     PERFORM 2017-FLAG-ONE-ANCIENT THRU 2017-EXIT                 PB030   
002090         UNTIL Whc-Idx > Wldhdr-Column-Count.                     PB030   
002100     GO TO 2010-EXIT.                                             PB030   
002110 2017-FLAG-ONE-ANCIENT.                                           PB030   
002120     SET WhcT-Ancient-Col (Whc-Idx) TO TRUE.                      PB030   
002130     SET Whc-Idx UP BY 1.                                         PB030   
002140     GO TO 2017-EXIT.                                             PB030   
002150 2017-EXIT.                                                       PB030   
002160     EXIT.                                                        PB030   
002170 2010-EXIT.                                                       PB030   
002180     EXIT.                                                        PB030   
002190*                                                                 PB030   
002200 2050-WORLD-LOOP.                                                 PB030   
002210     READ PB-World-In-File INTO PB-World-In-Line                  PB030   
002220         AT END SET WS-Wpi-At-Eof TO TRUE.                        PB030   
002230     IF WS-Wpi-At-Eof                                             PB030   
002240         GO TO 2050-EXIT.                                         PB030   
002250     IF Wpr-Table-Count >= Wpr-Table-Max                          PB030   
002260         GO TO 2050-EXIT.                                         PB030   
002270     ADD 1 TO Wpr-Table-Count.                                    PB030   
002280     SET Wpr-Idx TO Wpr-Table-Count.                              PB030   
002290     MOVE 1 TO WS-Unstr-Ptr.                                      PB030   
002300     UNSTRING PB-World-In-Line DELIMITED BY ","                   PB030   
002310         INTO WS-Unstr-Field                                      PB030   
002320         WITH POINTER WS-Unstr-Ptr.                               PB030   
002330     MOVE WS-Unstr-Field TO WprT-Year (Wpr-Idx).                  PB030   
002340     SET Whc-Idx TO 1.                                            PB030   
002350     PERFORM 2060-READ-ONE-COLUMN THRU 2060-EXIT                  PB030   
002360         UNTIL Whc-Idx > Wldhdr-Column-Count                      PB030   
002370            OR WhcT-Ancient-Col (Whc-Idx).                        PB030   
002380     SET Anc-Idx TO 1.                                            PB030   
002390     PERFORM 2070-READ-ONE-ANCIENT THRU 2070-EXIT                 PB030   
002400         UNTIL Anc-Idx > Anc-Column-Count.                        PB030   
002410     SET WprT-Not-Matched (Wpr-Idx) TO TRUE.                      PB030   
002420     GO TO 2050-EXIT.                                             PB030   
002430 2050-EXIT.                                                       PB030   
002440     EXIT.                                                        PB030   
002450*                                                                 PB030   
002460 2060-READ-ONE-COLUMN.                                            PB030   
002470     UNSTRING PB-World-In-Line DELIMITED BY ","                   PB030   
002480         INTO WS-Unstr-Field                                      PB030   
002490         WITH POINTER WS-Unstr-Ptr.                               PB030   
002500     IF WS-Unstr-Field = SPACES                                   PB030   
002510         MOVE ZERO TO WS-Unstr-Field                              PB030   
002520     END-IF.                                                      PB030   
002530     SET Wpb-Idx TO Whc-Idx.                                      PB030   
002540     MOVE WS-Unstr-Field TO WprT-Bloc-Pct (Wpr-Idx, Wpb-Idx).     PB030   
002550     SET Whc-Idx UP BY 1.                                         PB030   
002560     GO TO 2060-EXIT.                                             PB030   
002570 2060-EXIT.                                                       PB030   
002580     EXIT.                                                        PB030   
002590*                                                                 PB030   
002600 2070-READ-ONE-ANCIENT.                                           PB030   
002610     UNSTRING PB-World-In-Line DELIMITED BY ","                   PB030   
002620         INTO WS-Unstr-Field                                      PB030   
002630         WITH POINTER WS-Unstr-Ptr.                               PB030   
002640     IF WS-Unstr-Field = SPACES                                   PB030   
002650         MOVE ZERO TO WS-Unstr-Field                              PB030   
002660     END-IF.                                                      PB030   
002670     SET Wpa-Idx TO Anc-Idx.                                      PB030   
002680     MOVE WS-Unstr-Field TO WprT-Anc-Pct (Wpr-Idx, Wpa-Idx).      PB030   
002690     SET Anc-Idx UP BY 1.                                         PB030   
002700     GO TO 2070-EXIT.                                             PB030   
002710 2070-EXIT.                                                       PB030   
002720     EXIT.                                                        PB030   
002730*                                                                 PB030   
002740*  STEP 2 OF THE BATCH FLOW - READS OUT-SUMMARY, INDEXING         PB030   
002750*  EACH ROW BY YEAR INTO SUM-TABLE (SAME SHAPE PB020 BUILT        PB030   
002760*  IT IN), AND CAPTURES ITS HEADER COLUMN NAMES.                  PB030   
002770*                                                                 PB030   
002780 3000-LOAD-SUMMARY-FILE.                                          PB030   
002790     READ PB-Summary-File INTO PB-Summary-Line                    PB030   
002800         AT END SET WS-Sum-At-Eof TO TRUE.                        PB030   
002810     IF NOT WS-Sum-At-Eof                                         PB030   
002820         PERFORM 3010-SPLIT-SUMMARY-HEADER THRU 3010-EXIT         PB030   
002830     END-IF.                                                      PB030   
002840     PERFORM 3050-SUMMARY-LOOP THRU 3050-EXIT                     PB030   
002850         UNTIL WS-Sum-At-Eof.                                     PB030   
002860     GO TO 3000-EXIT.                                             PB030   
002870 3000-EXIT.                                                       PB030   
002880     EXIT.                                                        PB030   
002890*                                                                 PB030   
002900 3010-SPLIT-SUMMARY-HEADER.                                       PB030   
002910     MOVE ZERO TO Sumhdr-Column-Count.                            PB030   
002920     MOVE 1 TO WS-Unstr-Ptr.                                      PB030   
002930 3015-NEXT-SUM-HEADER-FIELD.                                      PB030   
002940     UNSTRING PB-Summary-Line DELIMITED BY ","                    PB030   
002950         INTO WS-Unstr-Field                                      PB030   
002960         WITH POINTER WS-Unstr-Ptr.                               PB030   
002970     IF WS-Unstr-Field = SPACES                                   PB030   
002980         GO TO 3010-EXIT.                                         PB030   
002990     IF WS-Unstr-Field NOT = "Year"                               PB030   
003000       AND Sumhdr-Column-Count < Sumhdr-Column-Max                PB030   
003010         ADD 1 TO Sumhdr-Column-Count                             PB030   
003020         SET Shc-Idx TO Sumhdr-Column-Count                       PB030   
003030         MOVE WS-Unstr-Field TO ShcT-Name (Shc-Idx)               PB030   
003040     END-IF.                                                      PB030   
003050     IF WS-Unstr-Ptr < LENGTH OF PB-Summary-Line                  PB030   
003060         GO TO 3015-NEXT-SUM-HEADER-FIELD.                        PB030   
003070     GO TO 3010-EXIT.                                             PB030   
003080 3010-EXIT.                                                       PB030   
003090     EXIT.                                                        PB030   
003100*                                                                 PB030   
003110 3050-SUMMARY-LOOP.                                               PB030   
003120     READ PB-Summary-File INTO PB-Summary-Line                    PB030   
003130         AT END SET WS-Sum-At-Eof TO TRUE.                        PB030   
003140     IF WS-Sum-At-Eof                                             PB030   
003150         GO TO 3050-EXIT.                                         PB030   
003160     MOVE 1 TO WS-Unstr-Ptr.                                      PB030   
003170     UNSTRING PB-Summary-Line DELIMITED BY ","                    PB030   
003180         INTO WS-Unstr-Field                                      PB030   
003190         WITH POINTER WS-Unstr-Ptr.                               PB030   
003200     MOVE WS-Unstr-Field TO WS-In-Year.                           PB030   
003210     COMPUTE Sum-Idx = (WS-In-Year - 1750) / 10 + 1.              PB030   
003220     MOVE WS-In-Year TO SumT-Year (Sum-Idx).                      PB030   
003230     SET SumT-Decade-Seen (Sum-Idx) TO TRUE.                      PB030   
003240     SET Shc-Idx TO 1.                                            PB030   
003250     PERFORM 3060-READ-ONE-SUM-COLUMN THRU 3060-EXIT              PB030   
003260         UNTIL Shc-Idx > Sumhdr-Column-Count.                     PB030   
003270     GO TO 3050-EXIT.                                             PB030   
003280 3050-EXIT.                                                       PB030   
003290     EXIT.                                                        PB030   
003300*                                                                 PB030   
003310 3060-READ-ONE-SUM-COLUMN.                                        PB030   
003320     UNSTRING PB-Summary-Line DELIMITED BY ","                    PB030   
003330         INTO WS-Unstr-Field                                      PB030   
003340         WITH POINTER WS-Unstr-Ptr.                               PB030   
003350     SET Smb-Idx TO Shc-Idx.                                      PB030   
003360     MOVE WS-Unstr-Field TO SumT-Bloc-Pct (Sum-Idx, Smb-Idx).     PB030   
003370     SET Shc-Idx UP BY 1.                                         PB030   
003380     GO TO 3060-EXIT.                                             PB030   
003390 3060-EXIT.                                                       PB030   
003400     EXIT.                                                        PB030   
003410*                                                                 PB030   
003420*  STEP 3 - WORKS OUT THE OVERLAPPING YEAR SET BETWEEN THE        PB030   
003430*  TWO TABLES AND REPORTS ITS MIN, MAX AND COUNT.                 PB030   
003440*                                                                 PB030   
003450 4000-DETERMINE-OVERLAP.                                          PB030   
003460     SET Wpr-Idx TO 1.                                            PB030   
003470     PERFORM 4010-CHECK-ONE-YEAR THRU 4010-EXIT                   PB030   
003480         UNTIL Wpr-Idx > Wpr-Table-Count.                         PB030   
003490     GO TO 4000-EXIT.                                             PB030   
003500 4000-EXIT.                                                       PB030   
003510     EXIT.                                                        PB030   
003520*                                                                 PB030   
003530 4010-CHECK-ONE-YEAR.                                             PB030   
003540     MOVE WprT-Year (Wpr-Idx) TO WS-In-Year.                      PB030   
003550     IF WS-In-Year >= 1750 AND WS-In-Year <= 2020                 PB030   
003560         COMPUTE Sum-Idx = (WS-In-Year - 1750) / 10 + 1           PB030   
003570         IF SumT-Decade-Seen (Sum-Idx)                            PB030   
003580             ADD 1 TO WS-Overlap-Count                            PB030   
003590             IF NOT WS-Overlap-First-Seen                         PB030   
003600                 MOVE WS-In-Year TO WS-Overlap-Min-Year           PB030   
003610                 SET WS-Overlap-First-Seen TO TRUE                PB030   
003620             END-IF                                               PB030   
003630             MOVE WS-In-Year TO WS-Overlap-Max-Year               PB030   
003640         END-IF                                                   PB030   
003650     END-IF.                                                      PB030   
003660     SET Wpr-Idx UP BY 1.                                         PB030   
003670     GO TO 4010-EXIT.                                             PB030   
003680 4010-EXIT.                                                       PB030   
003690     EXIT.                                                        PB030   
003700*                                                                 PB030   
003710*  STEP 4 - MERGES THE MODERN TABLE INTO WPR-TABLE, IN THE        PB030   
003720*  LONG-HORIZON TABLE'S ORIGINAL ROW ORDER.  A ROW WHOSE YEAR     PB030   
003730*  FALLS IN THE MODERN TABLE HAS ALL ITS COLUMNS ZEROED AND       PB030   
003740*  THEN ONLY THE SHARED COLUMN NAMES FILLED BACK IN.              PB030   
003750*                                                                 PB030   
003760 5000-MERGE-ROWS.                                                 PB030   
003770     SET Wpr-Idx TO 1.                                            PB030   
003780     PERFORM 5010-MERGE-ONE-ROW THRU 5010-EXIT                    PB030   
003790         UNTIL Wpr-Idx > Wpr-Table-Count.                         PB030   
003800     GO TO 5000-EXIT.                                             PB030   
003810 5000-EXIT.                                                       PB030   
003820     EXIT.                                                        PB030   
003830*                                                                 PB030   
003840 5010-MERGE-ONE-ROW.                                              PB030   
003850     MOVE WprT-Year (Wpr-Idx) TO WS-In-Year.                      PB030   
003860     SET WprT-Not-Matched (Wpr-Idx) TO TRUE.                      PB030   
003870     IF WS-In-Year >= 1750 AND WS-In-Year <= 2020                 PB030   
003880         COMPUTE Sum-Idx = (WS-In-Year - 1750) / 10 + 1           PB030   
003890         IF SumT-Decade-Seen (Sum-Idx)                            PB030   
003900             PERFORM 5050-ZERO-AND-COPY-MODERN THRU 5050-EXIT     PB030   
003910             SET WprT-Was-Matched (Wpr-Idx) TO TRUE               PB030   
003920         END-IF                                                   PB030   
003930     END-IF.                                                      PB030   
003940     SET Wpr-Idx UP BY 1.                                         PB030   
003950     GO TO 5010-EXIT.                                             PB030   
003960 5010-EXIT.                                                       PB030   
003970     EXIT.                                                        PB030   
003980*                                                                 PB030   
003990*  ZEROES EVERY BLOC AND ANCIENT COLUMN OF THE CURRENT ROW,       PB030   
004000*  THEN COPIES THE MODERN (SUM-TABLE) VALUE INTO EVERY            PB030   
004010*  LONG-HORIZON BLOC COLUMN WHOSE NAME IS ALSO A MODERN           PB030   
004020*  COLUMN NAME.  ANCIENT COLUMNS ARE NEVER SUPPLIED BY THE        PB030   
004030*  MODERN TABLE SO THEY STAY AT ZERO FOR THIS ROW.                PB030   
004040*                                                                 PB030   
004050 5050-ZERO-AND-COPY-MODERN.                                       PB030   
004060     SET Whc-Idx TO 1.                                            PB030   
004070     PERFORM 5060-ZERO-ONE-BLOC-COL THRU 5060-EXIT                PB030   
004080         UNTIL Whc-Idx > Wldhdr-Column-Count.                     PB030   
004090     SET Anc-Idx TO 1.                                            PB030   
004100     PERFORM 5070-ZERO-ONE-ANC-COL THRU 5070-EXIT                 PB030   
004110         UNTIL Anc-Idx > Anc-Column-Count.                        PB030   
004120     SET Whc-Idx TO 1.                                            PB030   
004130     PERFORM 5100-MATCH-ONE-BLOC-COL THRU 5100-EXIT               PB030   
004140         UNTIL Whc-Idx > Wldhdr-Column-Count.                     PB030   
004150     GO TO 5050-EXIT.                                             PB030   
004160 5050-EXIT.                                                       PB030   
004170     EXIT.                                                        PB030   
004180*                                                                 PB030   
004190 5060-ZERO-ONE-BLOC-COL.                                          PB030   
004200     SET Wpb-Idx TO Whc-Idx.                                      PB030   
004210     MOVE ZERO TO WprT-Bloc-Pct (Wpr-Idx, Wpb-Idx).               PB030   
004220     SET Whc-Idx UP BY 1.                                         PB030   
004230     GO TO 5060-EXIT.                                             PB030   
004240 5060-EXIT.                                                       PB030   
004250     EXIT.                                                        PB030   
004260*                                                                 PB030   
004270 5070-ZERO-ONE-ANC-COL.                                           PB030   
004280     SET Wpa-Idx TO Anc-Idx.                                      PB030   
004290     MOVE ZERO TO WprT-Anc-Pct (Wpr-Idx, Wpa-Idx).                PB030   
004300     SET Anc-Idx UP BY 1.                                         PB030   
004310     GO TO 5070-EXIT.                                             PB030   
004320 5070-EXIT.                                                       PB030   
004330     EXIT.                                                        PB030   
004340*                                                                 PB030   
004350 5100-MATCH-ONE-BLOC-COL.                                         PB030   
004360     SET Shc-Idx TO 1.                                            PB030   
004370     MOVE ZERO TO WS-Match-Sub.                                   PB030   
004380     PERFORM 5110-SCAN-MODERN-NAME THRU 5110-EXIT                 PB030   
004390         UNTIL Shc-Idx > Sumhdr-Column-Count                      PB030   
004400            OR WS-Match-Sub NOT = ZERO.                           PB030   
004410     IF WS-Match-Sub NOT = ZERO                                   PB030   
004420         SET Smb-Idx TO WS-Match-Sub                              PB030   
004430         SET Wpb-Idx TO Whc-Idx                                   PB030   
004440         MOVE SumT-Bloc-Pct (Sum-Idx, Smb-Idx)                    PB030   
004450             TO WprT-Bloc-Pct (Wpr-Idx, Wpb-Idx)                  PB030   
004460     END-IF.                                                      PB030   
004470     SET Whc-Idx UP BY 1.                                         PB030   
004480     GO TO 5100-EXIT.                                             PB030   
004490 5100-EXIT.                                                       PB030   
004500     EXIT.                                                        PB030   
004510*                                                                 PB030   
004520 5110-SCAN-MODERN-NAME.                                           PB030   
004530     IF WhcT-Name (Whc-Idx) = ShcT-Name (Shc-Idx)                 PB030   
004540         SET WS-Col-Scan-Idx TO Shc-Idx                           PB030   
004550         MOVE WS-Col-Scan-Idx TO WS-Match-Sub                     PB030   
004560     END-IF.                                                      PB030   
004570     SET Shc-Idx UP BY 1.                                         PB030   
004580     GO TO 5110-EXIT.                                             PB030   
004590 5110-EXIT.                                                       PB030   
004600     EXIT.                                                        PB030   
004610*                                                                 PB030   
004620*  STEP 5 - REWRITES THE WORLD-POWER FILE WITH THE CAPTURED       PB030   
004630*  LONG-HORIZON HEADER, IN THE CAPTURED LONG-HORIZON ROW          PB030   
004640*  ORDER - NO COLUMN IS EVER ADDED OR DROPPED ON OUTPUT.          PB030   
004650*                                                                 PB030   
004660 6000-WRITE-WORLD-POWER.                                          PB030   
004670     MOVE Wpr-Header-Line TO PB-World-Out-Line.                   PB030   
004680     WRITE PB-World-Out-Line.                                     PB030   
004690     SET Wpr-Idx TO 1.                                            PB030   
004700     PERFORM 6010-WRITE-ONE-ROW THRU 6010-EXIT                    PB030   
004710         UNTIL Wpr-Idx > Wpr-Table-Count.                         PB030   
004720     GO TO 6000-EXIT.                                             PB030   
004730 6000-EXIT.                                                       PB030   
004740     EXIT.                                                        PB030   
004750*                                                                 PB030   
004760 6010-WRITE-ONE-ROW.                                              PB030   
004770     MOVE WprT-Year (Wpr-Idx) TO PB-World-Out-Line.               PB030   
004780     SET Whc-Idx TO 1.                                            PB030   
004790     PERFORM 6020-APPEND-ONE-BLOC-COL THRU 6020-EXIT              PB030   
004800         UNTIL Whc-Idx > Wldhdr-Column-Count.                     PB030   
004810     SET Anc-Idx TO 1.                                            PB030   
004820     PERFORM 6030-APPEND-ONE-ANC-COL THRU 6030-EXIT               PB030   
004830         UNTIL Anc-Idx > Anc-Column-Count.                        PB030   
004840     WRITE PB-World-Out-Line.                                     PB030   
004850     ADD 1 TO WS-Row-Count-Out.                                   PB030   
004860     SET Wpr-Idx UP BY 1.                                         PB030   
004870     GO TO 6010-EXIT.                                             PB030   
004880 6010-EXIT.                                                       PB030   
004890     EXIT.                                                        PB030   
004900*                                                                 PB030   
004910 6020-APPEND-ONE-BLOC-COL.                                        PB030   
004920     SET Wpb-Idx TO Whc-Idx.                                      PB030   
004930     MOVE WprT-Bloc-Pct (Wpr-Idx, Wpb-Idx) TO WS-Edit-Pct-Out.    PB030   
004940     STRING PB-World-Out-Line DELIMITED BY SPACE                  PB030   
004950            "," DELIMITED BY SIZE                                 PB030   
004960            WS-Edit-Pct-Out DELIMITED BY SIZE                     PB030   
004970         INTO PB-World-Out-Line.                                  PB030   
004980     SET Whc-Idx UP BY 1.                                         PB030   
004990     GO TO 6020-EXIT.                                             PB030   
005000 6020-EXIT.                                                       PB030   
005010     EXIT.                                                        PB030   
005020*                                                                 PB030   
005030 6030-APPEND-ONE-ANC-COL.                                         PB030   
005040     SET Wpa-Idx TO Anc-Idx.                                      PB030   
005050     MOVE WprT-Anc-Pct (Wpr-Idx, Wpa-Idx) TO WS-Edit-Pct-Out.     PB030   
005060     STRING PB-World-Out-Line DELIMITED BY SPACE                  PB030   
005070            "," DELIMITED BY SIZE                                 PB030   
005080            WS-Edit-Pct-Out DELIMITED BY SIZE                     PB030   
005090         INTO PB-World-Out-Line.                                  PB030   
005100     SET Anc-Idx UP BY 1.                                         PB030   
005110     GO TO 6030-EXIT.                                             PB030   
005120 6030-EXIT.                                                       PB030   
005130     EXIT.                                                        PB030   
005140*                                                                 PB030   
005150 9999-TERMINATE.                                                  PB030   
005160     DISPLAY "PB030 - OVERLAP YEARS: " WS-Overlap-Count.          PB030   
005170     DISPLAY "PB030 - OVERLAP MIN YEAR: " WS-Overlap-Min-Year.    PB030   
005180     DISPLAY "PB030 - OVERLAP MAX YEAR: " WS-Overlap-Max-Year.    PB030   
005190     DISPLAY "PB030 - WORLD-POWER ROWS WRITTEN: "                 PB030   
005200         WS-Row-Count-Out.                                        PB030   
005210     IF PB-Test-Run-Switch                                        PB030   
005220         DISPLAY "PB030 - TEST-RUN SWITCH (UPSI-0) IS ON"         PB030   
005230     END-IF.                                                      PB030   
005240     GO TO 9999-EXIT.                                             PB030   
005250 9999-EXIT.                                                       PB030   
005260     EXIT.                                                        PB030   
