000100*****************************************************             WSPBWLD 
000110*                                                   *             WSPBWLD 
000120*   RECORD DEFINITION FOR THE LONG-HORIZON WORLD-    *            WSPBWLD 
000130*   POWER FILE (WORLD-POWER) AND ITS WORKING TABLE    *           WSPBWLD 
000140*                                                     *           WSPBWLD 
000150*****************************************************             WSPBWLD 
000160*  READ AND REWRITTEN IN PLACE BY PB030 - ONE ROW PER             WSPBWLD 
000170*  YEAR COVERED BY THE "BRITISH" TABLE, ANCIENT EMPIRES           WSPBWLD 
000180*  THROUGH TO 2020.  BLANK NUMERIC CELLS ON DISK READ             WSPBWLD 
000190*  AS 0.00 (SEE PARA 2000 OF PB030).                              WSPBWLD 
000200*                                                                 WSPBWLD 
000210* 08/02/26 DRF - CREATED.                                         WSPBWLD 
000220* 16/02/26 DRF - WLD-ANC-PCT SPLIT OUT FROM WLD-BLOC-PCT          WSPBWLD 
000230*                - THEY NEVER COME FROM OUT-SUMMARY AND           WSPBWLD 
000240*                ARE ALWAYS ZEROED FOR AN OVERLAP YEAR.           WSPBWLD 
000250* 23/02/26 KLM - WPR-TABLE-MAX RAISED 300 TO 400 AFTER            WSPBWLD 
000260*                THE ANCIENT-EMPIRE ROWS WERE EXTENDED            WSPBWLD 
000270*                BACK PAST 1000 BC ON A DIFFERENT YEAR            WSPBWLD 
000280*                STEP THAN THE MODERN DECADE ROWS.                WSPBWLD 
000290*                                                                 WSPBWLD 
000300 01  PB-World-Power-Record.                                       WSPBWLD 
000310     03  Wld-Year                 pic 9(4).                       WSPBWLD 
000320     03  Wld-Bloc-Pct             pic 9(3)v99  occurs 13 times.   WSPBWLD 
000330     03  Wld-Anc-Pct              pic 9(3)v99  occurs 5 times.    WSPBWLD 
000340     03  filler                   pic x(10).                      WSPBWLD 
000350*                                                                 WSPBWLD 
000360*  WORKING TABLE HOLDING THE WHOLE LONG-HORIZON FILE IN           WSPBWLD 
000370*  ITS ORIGINAL ROW ORDER - PARA 2000 OF PB030 LOADS IT,          WSPBWLD 
000380*  PARA 5000 MERGES IN PLACE, PARA 6000 REWRITES IT.              WSPBWLD 
000390*                                                                 WSPBWLD 
000400 01  Wpr-Table-Max                pic 9(3) comp value 400.        WSPBWLD 
000410 01  Wpr-Table.                                                   WSPBWLD 
000420     03  Wpr-Table-Entry          occurs 400 times                WSPBWLD 
000430                                   indexed by Wpr-Idx.            WSPBWLD 
000440         05  WprT-Year            pic 9(4)        comp.           WSPBWLD 
000450         05  WprT-Bloc-Pct        pic 9(5)v99  comp-3             WSPBWLD 
000460                                  occurs 20 times                 WSPBWLD 
000470                                  indexed by Wpb-Idx.             WSPBWLD 
000480         05  WprT-Anc-Pct         pic 9(5)v99  comp-3             WSPBWLD 
000490                                  occurs 5 times                  WSPBWLD 
000500                                  indexed by Wpa-Idx.             WSPBWLD 
000510         05  WprT-Matched         pic x.                          WSPBWLD 
000520             88  WprT-Was-Matched      value "Y".                 WSPBWLD 
000530             88  WprT-Not-Matched      value "N".                 WSPBWLD 
000540         05  filler               pic x(4).                       WSPBWLD 
000550 01  Wpr-Table-Count              pic 9(3) comp value zero.       WSPBWLD 
000560*                                                                 WSPBWLD 
000570*  ORIGINAL HEADER LINE, CAPTURED VERBATIM SO THE REWRITE         WSPBWLD 
000580*  USES EXACTLY THE LONG-HORIZON COLUMN SET AND ORDER -           WSPBWLD 
000590*  PB030 NEVER MANUFACTURES ITS OWN HEADER TEXT.                  WSPBWLD 
000600*                                                                 WSPBWLD 
000610 01  Wpr-Header-Line              pic x(400).                     WSPBWLD 
