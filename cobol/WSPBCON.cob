000100*****************************************************             WSPBCON 
000110*                                                   *             WSPBCON 
000120*   FIXED REFERENCE TABLES FOR THE POWER-BLOC       *             WSPBCON 
000130*   SUMMARY PIVOT (PB020) AND WORLD-POWER MERGE      *            WSPBCON 
000140*   (PB030) - BLOC ORDER, CONSOLIDATION AND ANCIENT   *           WSPBCON 
000150*   EMPIRE COLUMN NAMES.                              *           WSPBCON 
000160*                                                     *           WSPBCON 
000170*****************************************************             WSPBCON 
000180*  REPLACES THE OLD 3-FIELD ACCOUNTS COPYBOOK ON THE              WSPBCON 
000190*  PAYROLL CHASSIS - SAME SMALL REFERENCE-TABLE ROLE.             WSPBCON 
000200*  EACH LIST IS LAID OUT AS NAMED ITEMS WITH THEIR OWN            WSPBCON 
000210*  VALUE, THEN REDEFINED AS A TABLE - COBOL WILL NOT              WSPBCON 
000220*  LET A SINGLE OCCURS ITEM CARRY A LIST OF VALUES.               WSPBCON 
000230*                                                                 WSPBCON 
000240* 06/02/26 DRF - CREATED.                                         WSPBCON 
000250* 14/02/26 DRF - CON-RENAME-FROM/TO ADDED FOR THE                 WSPBCON 
000260*                "INDIA - POST INDEPENDENCE" HEADER               WSPBCON 
000270*                RENAME RULE, WAS HARD-CODED IN PB020.            WSPBCON 
000280* 22/02/26 KLM - ANC-NAME-TABLE ADDED FOR PB030, WAS              WSPBCON 
000290*                FIVE 77-LEVELS BEFORE THIS REVIEW.               WSPBCON 
000300*                                                                 WSPBCON 
000310*  FIXED BLOC COLUMN ORDER - ONLY BLOCS ACTUALLY PRESENT          WSPBCON 
000320*  IN A RUN ARE EMITTED, BUT WHEN PRESENT THEY APPEAR IN          WSPBCON 
000330*  THIS ORDER.  UNLISTED BLOCS FOLLOW, ALPHABETICAL.              WSPBCON 
000340*                                                                 WSPBCON 
000350 01  Con-Pref-Count               pic 9(2) comp value 13.         WSPBCON 
000360 01  Con-Pref-Names.                                              WSPBCON 
000370     03  filler  pic x(30) value "China".                         WSPBCON 
000380     03  filler  pic x(30) value "BRICS + Aligned".               WSPBCON 
000390     03  filler  pic x(30) value "India - post independence".     WSPBCON 
000400     03  filler  pic x(30) value "Ottoman Empire".                WSPBCON 
000410     03  filler  pic x(30) value "Other European Empires".        WSPBCON 
000420     03  filler  pic x(30) value "NATO + Aligned".                WSPBCON 
000430     03  filler  pic x(30) value "British Empire".                WSPBCON 
000440     03  filler  pic x(30) value "US".                            WSPBCON 
000450     03  filler  pic x(30) value "Independent Indian States".     WSPBCON 
000460     03  filler  pic x(30) value "Japanese Empire".               WSPBCON 
000470     03  filler  pic x(30) value "Russian Empire".                WSPBCON 
000480     03  filler  pic x(30) value "USSR + Aligned".                WSPBCON 
000490     03  filler  pic x(30) value "Other".                         WSPBCON 
000500 01  Con-Pref-Table redefines Con-Pref-Names.                     WSPBCON 
000510     03  Con-Pref-Entry           pic x(30)  occurs 13 times      WSPBCON 
000520                                  indexed by Prf-Idx.             WSPBCON 
000530*                                                                 WSPBCON 
000540*  CONSOLIDATION SET - ANY OF THESE BLOC NAMES IS                 WSPBCON 
000550*  SUBSTITUTED BY "OTHER EUROPEAN EMPIRES" ON LOAD.               WSPBCON 
000560*                                                                 WSPBCON 
000570 01  Con-Consol-Count             pic 9(2) comp value 8.          WSPBCON 
000580 01  Con-Consol-Names.                                            WSPBCON 
000590     03  filler  pic x(30) value "Spanish Empire".                WSPBCON 
000600     03  filler  pic x(30) value "French Empire".                 WSPBCON 
000610     03  filler  pic x(30) value "Portuguese Empire".             WSPBCON 
000620     03  filler  pic x(30) value "Austro-Hungarian Empire".       WSPBCON 
000630     03  filler  pic x(30) value "Dutch Empire".                  WSPBCON 
000640     03  filler  pic x(30) value "German Empire".                 WSPBCON 
000650     03  filler  pic x(30) value "Belgian Empire".                WSPBCON 
000660     03  filler  pic x(30) value "Italian Empire".                WSPBCON 
000670 01  Con-Consol-Table redefines Con-Consol-Names.                 WSPBCON 
000680     03  Con-Consol-Entry         pic x(30)  occurs 8 times       WSPBCON 
000690                                  indexed by Csl-Idx.             WSPBCON 
000700 01  Con-Consol-Name              pic x(30)                       WSPBCON 
000710                                  value "Other European Empires". WSPBCON 
000720*                                                                 WSPBCON 
000730*  HEADER-LABEL RENAME RULE - ACCUMULATION STAYS KEYED            WSPBCON 
000740*  ON CON-RENAME-FROM, ONLY THE OUT-SUMMARY HEADER TEXT           WSPBCON 
000750*  CHANGES TO CON-RENAME-TO.                                      WSPBCON 
000760*                                                                 WSPBCON 
000770 01  Con-Rename-From              pic x(30) value                 WSPBCON 
000780         "India - post independence".                             WSPBCON 
000790 01  Con-Rename-To                pic x(30)                       WSPBCON 
000800                                  value "India".                  WSPBCON 
000810*                                                                 WSPBCON 
000820*  ANCIENT-EMPIRE COLUMNS - WORLD-POWER ONLY, NEVER               WSPBCON 
000830*  SUPPLIED BY THE MODERN (OUT-SUMMARY) TABLE, SO THEY            WSPBCON 
000840*  ARE ZEROED FOR ANY OVERLAP YEAR BY PB030 PARA 5050.            WSPBCON 
000850*                                                                 WSPBCON 
000860 01  Anc-Column-Count             pic 9(1) comp value 5.          WSPBCON 
000870 01  Anc-Names.                                                   WSPBCON 
000880     03  filler  pic x(30) value "Roman Empire".                  WSPBCON 
000890     03  filler  pic x(30) value "Parthian/Sassanid Empire".      WSPBCON 
000900     03  filler  pic x(30) value "Byzantine Empire".              WSPBCON 
000910     03  filler  pic x(30) value "Islamic Caliphate".             WSPBCON 
000920     03  filler  pic x(30) value "Mongol Empire".                 WSPBCON 
000930 01  Anc-Name-Table redefines Anc-Names.                          WSPBCON 
000940     03  Anc-Name-Entry           pic x(30)  occurs 5 times       WSPBCON 
000950                                  indexed by Anc-Idx.             WSPBCON 
000960*                                                                 WSPBCON 
000970*  BLOC-NAME / PIVOT-COLUMN WORKING TABLES SHARED BY              WSPBCON 
000980*  PB020 PARAS 2000-4000 - DECLARED HERE SO PB030 CAN             WSPBCON 
000990*  COPY THE SAME SHAPE WHEN IT LOADS OUT-SUMMARY.                 WSPBCON 
001000*                                                                 WSPBCON 
001010 01  Blk-Table-Max                pic 9(2) comp value 20.         WSPBCON 
001020 01  Blk-Name-Table.                                              WSPBCON 
001030     03  Blk-Name-Entry           occurs 20 times                 WSPBCON 
001040                                   indexed by Blk-Idx.            WSPBCON 
001050         05  BlkT-Bloc-Name       pic x(30).                      WSPBCON 
001060         05  BlkT-Used            pic x.                          WSPBCON 
001070             88  BlkT-Is-Used         value "Y".                  WSPBCON 
001080             88  BlkT-Not-Used        value "N".                  WSPBCON 
001090 01  Blk-Table-Count              pic 9(2) comp value zero.       WSPBCON 
001100 01  Blk-Order-Table.                                             WSPBCON 
001110     03  Blk-Order-Entry          occurs 20 times                 WSPBCON 
001120                                   indexed by Blo-Idx.            WSPBCON 
001130         05  BloT-Source-Sub      pic 9(2)  comp.                 WSPBCON 
001140         05  BloT-Header-Name     pic x(30).                      WSPBCON 
001150 01  Blk-Order-Count              pic 9(2) comp value zero.       WSPBCON 
